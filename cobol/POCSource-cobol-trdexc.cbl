000100****************************************************************  TRDX0010
000200* LICENSED MATERIALS - PROPERTY OF IBM                            TRDX0020
000300* ALL RIGHTS RESERVED                                             TRDX0030
000400****************************************************************  TRDX0040
000500* MEMBER  :  TRDEXC                                               TRDX0050
000600*                                                                 TRDX0060
000700* ONE REJECTED TRADE, WRITTEN TO THE EXCEPTION FILE BY TRDVAL1    TRDX0070
000800* AND READ BACK BY TRDXQRY.  APPEND-ONLY -- NOTHING IN THIS       TRDX0080
000900* SYSTEM EVER REWRITES OR DELETES AN EXCEPTION RECORD.            TRDX0090
001000*                                                                 TRDX0100
001100* CARRIES A FULL COPY OF THE OFFENDING TRADE'S FIELDS PLUS THE    TRDX0110
001200* REASON TEXT SO A TRADE-DESK ANALYST CAN SEE EVERYTHING THEY     TRDX0120
001300* NEED FROM THE EXCEPTION LISTING ALONE, WITHOUT HAVING TO GO     TRDX0130
001400* BACK TO THE ORIGINAL FEED LINE OR THE PROJECTION FILE.          TRDX0140
001500*                                                                 TRDX0150
001600*-----------------------------------------------------------     TRDX0160
001700* CHANGE LOG                                                      TRDX0170
001800*   YYMMDD  WHO  TICKET     DESCRIPTION                           TRDX0180
001900*   911004  RJT  CR-1187    ORIGINAL                              TRDX0190
002000*   930630  RJT  CR-1409    ADDED EXC-CREATED-AT TIMESTAMP        TRDX0200
002100*   990115  KLS  Y2K-0044   CCYYMMDD DATE FIELDS CONFIRMED        TRDX0210
002200*                           4-DIGIT CENTURY, NO WINDOWING NEEDED  TRDX0220
002300*   000414  MFP  CR-2211    ADDED EXC-LOGGED-BY SO A REVIEWER CAN TRDX0230
002400*                           TELL WHICH RUN OF TRDVAL1 WROTE THE   TRDX0240
002500*                           ROW WHEN TWO BATCHES RAN THE SAME     TRDX0250
002600*                           CALENDAR DAY.                          TRDX0260
002700*   030903  DWK  CR-2652    ADDED EXC-SEVERITY-CODE (ALL ROWS     TRDX0270
002800*                           STILL COME THROUGH AS "R" - REJECT -  TRDX0280
002900*                           UNTIL A WARN-ONLY PATH EXISTS) AND    TRDX0290
003000*                           THE RESOLUTION SUB-GROUP SO A FUTURE  TRDX0300
003100*                           EXCEPTION-CLEARING SCREEN HAS         TRDX0310
003200*                           SOMEWHERE TO WRITE WITHOUT A LAYOUT   TRDX0320
003300*                           CHANGE.  NOTHING IN THIS SYSTEM       TRDX0330
003400*                           TODAY EVER SETS EXC-RESOLVED-FLAG TO  TRDX0340
003500*                           "Y" - THAT IS FOR THE UNBUILT SCREEN. TRDX0350
003600*-----------------------------------------------------------     TRDX0360
003700****************************************************************  TRDX0370
003800 01  EXC-RECORD.                                                  TRDX0380
003900*    ONE-UP SEQUENCE NUMBER, ASSIGNED BY TRDVAL1 725-NEXT-        TRDX0390
004000*    EXCEPTION-ID FROM THE TRDCTL CONTROL RECORD.                 TRDX0400
004100     05  EXC-EXCEPTION-ID            PIC 9(09).                   TRDX0410
004200*    IDENTITY OF THE REJECTED TRADE AND THE BATCH THAT REJECTED   TRDX0420
004300*    IT.                                                          TRDX0430
004400     05  EXC-TRADE-ID                PIC X(20).                   TRDX0440
004500     05  EXC-REQUEST-ID              PIC X(36).                   TRDX0450
004600     05  EXC-VERSION                 PIC 9(09).                   TRDX0460
004700*    WHICH RUN OF TRDVAL1 ACTUALLY WROTE THIS ROW - CR-2211.      TRDX0470
004800*    DIFFERENT FROM EXC-REQUEST-ID, WHICH IS THE CALLER'S OWN     TRDX0480
004900*    BATCH ID AND MAY BE REUSED ACROSS RERUNS.                    TRDX0490
005000     05  EXC-LOGGED-BY               PIC X(08)   VALUE "TRDVAL1". TRDX0500
005100*    COPY OF THE REJECTED TRADE'S OWN FIELDS AT THE MOMENT OF     TRDX0510
005200*    REJECTION.                                                   TRDX0520
005300     05  EXC-COUNTER-PARTY-ID        PIC X(20).                   TRDX0530
005400     05  EXC-BOOK-ID                 PIC X(20).                   TRDX0540
005500     05  EXC-MATURITY-DATE           PIC 9(08).                   TRDX0550
005600     05  EXC-CREATED-DATE            PIC 9(08).                   TRDX0560
005700     05  EXC-EXPIRED-FLAG            PIC X(01).                   TRDX0570
005800*    SEVERITY - CR-2652.  EVERY ROW WRITTEN TODAY IS "R" (REJECT) TRDX0580
005900*    BECAUSE ALL THREE VALIDATION RULES ARE REJECT-ONLY; "W"      TRDX0590
006000*    (WARN) IS RESERVED FOR IF 215-VALIDATE-VERSION-WITH-ACTION   TRDX0600
006100*    IN TRDVAL1 IS EVER WIRED IN PLACE OF 210.                    TRDX0610
006200     05  EXC-SEVERITY-CODE           PIC X(01)   VALUE "R".       TRDX0620
006300         88  EXC-SEVERITY-REJECT         VALUE "R".               TRDX0630
006400         88  EXC-SEVERITY-WARN           VALUE "W".               TRDX0640
006500*    FREE-TEXT REASON BUILT BY THE FAILING VALIDATION PARAGRAPH   TRDX0650
006600*    IN TRDVAL1 (210/220/230).                                    TRDX0660
006700     05  EXC-EXCEPTION-REASON        PIC X(80).                   TRDX0670
006800*    WHEN THE ROW WAS WRITTEN - RUN DATE AND TIME OF DAY.         TRDX0680
006900     05  EXC-CREATED-AT.                                          TRDX0690
007000         10  EXC-CREATED-AT-DATE     PIC 9(08).                   TRDX0700
007100         10  EXC-CREATED-AT-TIME     PIC 9(06).                   TRDX0710
007200*    RESOLUTION SUB-GROUP - CR-2652.  RESERVED FOR A FUTURE       TRDX0720
007300*    EXCEPTION-CLEARING FUNCTION; NOTHING IN THIS SYSTEM WRITES   TRDX0730
007400*    TO THESE FIELDS TODAY.                                       TRDX0740
007500     05  EXC-RESOLUTION.                                          TRDX0750
007600         10  EXC-RESOLVED-FLAG       PIC X(01)   VALUE "N".       TRDX0760
007700             88  EXC-IS-RESOLVED         VALUE "Y".               TRDX0770
007800             88  EXC-IS-UNRESOLVED       VALUE "N".               TRDX0780
007900         10  EXC-RESOLVED-DATE       PIC 9(08)   VALUE 0.         TRDX0790
008000         10  EXC-RESOLVED-BY         PIC X(08)   VALUE SPACES.    TRDX0800
008100*    EXPANSION BLOCK, RESERVED SINCE CR-2652.                     TRDX0810
008200     05  FILLER                      PIC X(15)   VALUE SPACES.    TRDX0820
