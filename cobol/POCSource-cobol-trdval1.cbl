000100****************************************************************  TRV10010
000110* LICENSED MATERIALS - PROPERTY OF IBM                            TRV10020
000120* ALL RIGHTS RESERVED                                             TRV10030
000130****************************************************************  TRV10040
000140* PROGRAM:  TRDVAL1                                                TRV10050
000150*                                                                 TRV10060
000160* READS THE NIGHTLY TRADE FEED (LINE SEQUENTIAL, COMMA           TRV10070
000170* DELIMITED) AND, FOR EACH TRADE, EITHER POSTS IT TO THE TRADE   TRV10080
000180* PROJECTION FILE (KSDS KEYED BY TRADE-ID + VERSION) OR WRITES   TRV10090
000190* ONE ROW TO THE TRADE EXCEPTION FILE GIVING THE REASON IT WAS   TRV10100
000200* REJECTED.  THREE RULES ARE CHECKED, IN ORDER, AND THE FIRST    TRV10110
000210* ONE THAT FAILS WINS -- VERSION SUPERSESSION, MATURITY DATE     TRV10120
000220* NOT IN THE PAST, AND TRADE NOT ALREADY EXPIRED.                TRV10130
000230*                                                                 TRV10140
000240* SHAPED AS A CLASSIC TRANSACTION-AGAINST-MASTER UPDATE JOB --   TRV10150
000250* READ THE FEED, POSITION THE MASTER, APPLY OR REJECT.          TRV10160
000260*                                                                 TRV10170
000270* THIS PROGRAM IS ALSO THE ONLY WRITER OF THE TRDCTL CONTROL     TRV10171
000280* RECORD'S RUN-HISTORY FIELDS AND THE ONLY POSTER OF THE         TRV10172
000290* PROJECTION FILE'S AUDIT-TRAIL BLOCK -- SEE 707/790 BELOW FOR    TRV10173
000300* THE FORMER AND 240 FOR THE LATTER.                              TRV10174
000310*                                                                 TRV10175
000320*-----------------------------------------------------------     TRV10180
000330* CHANGE LOG                                                      TRV10190
000340*   YYMMDD  WHO  TICKET     DESCRIPTION                     COL73 TRV10200
000350*   911004  RJT  CR-1187    ORIGINAL - TRADE CAPTURE AND          TRV10210
000360*                           VALIDATION AGAINST THE TRADE          TRV10220
000370*                           PROJECTION FILE.                      TRV10230
000380*   920117  RJT  CR-1204    ADDED VERSION-SUPERSESSION RULE 210   TRV10240
000390*                           AND THE DOCUMENTED-BUT-NOT-CALLED     TRV10250
000400*                           215 ON-FAIL-ACTION VARIANT.           TRV10260
000410*   930630  RJT  CR-1409    ADDED EXC-CREATED-AT TIMESTAMP AND    TRV10270
000420*                           TRDCTL CONTROL RECORD FOR EXCEPTION-  TRV10280
000430*                           ID SEQUENCE ACROSS RUNS.              TRV10290
000440*   960820  MFP  CR-2091    RULE 230 (EXPIRY) ADDED BEHIND RULE   TRV10300
000450*                           220 (MATURITY DATE) -- SAME           TRV10310
000460*                           PREDICATE, KEPT FOR WHEN 220'S        TRV10320
000470*                           BOUNDARY CHANGES.                     TRV10330
000480*   990115  KLS  Y2K-0044   WS-TODAY-DATE NOW WINDOWED OFF A      TRV10340
000490*                           2-DIGIT ACCEPT FROM DATE - PIVOT 50.  TRV10350
000500*                           STORED CCYYMMDD FIELDS WERE ALREADY   TRV10360
000510*                           4-DIGIT AND NEEDED NO CHANGE.         TRV10370
000520*   000414  MFP  CR-2210    NOW STAMPS PRJ-LAST-UPDATED-DATE/BY   TRV10375
000530*                           ON EVERY POST (SEE 240) AND WRITES    TRV10376
000540*                           CTL-LAST-RUN-TIME ALONGSIDE THE       TRV10377
000550*                           EXISTING CTL-LAST-RUN-DATE (SEE 790). TRV10378
000560*                           COMPANION CHANGE TO CR-2211/CR-2212   TRV10379
000570*                           IN TRDEXC/TRDCTL.                     TRV10392
000580*   030903  DWK  CR-2650    REQUEST-ID NOW READ FROM A ONE-LINE   TRV10380
000590*                           PARM CARD INSTEAD OF BEING HARD-      TRV10390
000600*                           CODED - ONE PARM CARD PER BATCH.      TRV10400
000610*   030903  DWK  CR-2651    DEFAULTS WRK-CCY-CODE TO "USD" AND    TRV10402
000620*                           STAMPS WRK-SOURCE-SYSTEM-ID AT PARSE  TRV10403
000630*                           TIME (SEE 110); ALSO NOW BUMPS        TRV10404
000640*                           CTL-RUN-COUNT AND SAVES CTL-LAST-     TRV10405
000650*                           REQUEST-ID EVERY RUN (SEE 790) - SAME TRV10406
000660*                           MAINTENANCE PASS THAT WIDENED TRDREC  TRV10407
000670*                           AND TRDCTL FOR CR-2651/CR-2653.       TRV10408
000680*-----------------------------------------------------------     TRV10410
000690****************************************************************  TRV10420
000700 IDENTIFICATION DIVISION.                                         TRV10430
000710 PROGRAM-ID.     TRDVAL1.                                         TRV10440
000720 AUTHOR.         R J TATE.                                        TRV10450
000730 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        TRV10460
000740 DATE-WRITTEN.   10/04/91.                                        TRV10470
000750 DATE-COMPILED.                                                   TRV10480
000760 SECURITY.       NON-CONFIDENTIAL.                                TRV10490
000770****************************************************************  TRV10500
000780 ENVIRONMENT DIVISION.                                            TRV10510
000790 CONFIGURATION SECTION.                                           TRV10520
000800 SOURCE-COMPUTER. IBM-390.                                        TRV10530
000810 OBJECT-COMPUTER. IBM-390.                                        TRV10540
000820 SPECIAL-NAMES.                                                   TRV10550
000830*    C01 IS THE PRINTER CHANNEL-1 SKIP-TO-TOP-OF-FORM CONDITION -
000840*    CARRIED HERE PER SHOP STANDARD EVEN THOUGH THIS PARTICULAR
000850*    PROGRAM PRODUCES NO PRINTED REPORT OF ITS OWN.
000860     C01 IS TOP-OF-FORM.                                          TRV10560
000870                                                                  TRV10570
000880 INPUT-OUTPUT SECTION.                                            TRV10580
000890 FILE-CONTROL.                                                    TRV10590
000900                                                                  TRV10600
000910     SELECT TRAN-FILE      ASSIGN TO TRANFEED                     TRV10610
000920*    INPUT ONLY.  LOGICAL NAME TRANFEED IS DD-CARDED TO THE ACTUAL
000930*    NIGHTLY EXTRACT DATA SET AT RUN TIME.
000940            ORGANIZATION IS LINE SEQUENTIAL                       TRV10620
000950            FILE STATUS  IS WS-TRANFILE-STATUS.                   TRV10630
000960                                                                  TRV10640
000970     SELECT PARM-FILE      ASSIGN TO TRDPARM                      TRV10650
000980*    INPUT ONLY - ONE PARM CARD, SEE CR-2650.
000990            ORGANIZATION IS LINE SEQUENTIAL                       TRV10660
001000            FILE STATUS  IS WS-PARMFILE-STATUS.                   TRV10670
001010                                                                  TRV10680
001020     SELECT PROJECTION-FILE ASSIGN TO TRDPROJ                     TRV10690
001030*    I-O - READ FOR LOOKUP AT 720, READ/REWRITTEN OR WRITTEN AT 240.
001040*    KEYED BY TRADE-ID + VERSION SO ACCESS MUST BE DYNAMIC (BOTH
001050*    RANDOM READS BY FULL KEY AND SEQUENTIAL FORWARD SCANS).
001060            ORGANIZATION IS INDEXED                               TRV10700
001070            ACCESS MODE  IS DYNAMIC                               TRV10710
001080            RECORD KEY   IS PRJ-KEY                               TRV10720
001090            FILE STATUS  IS WS-PROJFILE-STATUS.                   TRV10730
001100                                                                  TRV10740
001110     SELECT EXCEPTION-FILE ASSIGN TO TRDEXCP                      TRV10750
001120*    OUTPUT ONLY, PLAIN SEQUENTIAL - REJECTED TRADES ARE NEVER READ
001130*    BACK BY THIS PROGRAM, ONLY BY TRDXQRY IN A LATER STEP.
001140            ORGANIZATION IS SEQUENTIAL                            TRV10760
001150            FILE STATUS  IS WS-EXCPFILE-STATUS.                   TRV10770
001160                                                                  TRV10780
001170     SELECT CONTROL-FILE   ASSIGN TO TRDCTL                       TRV10790
001180*    I-O, KEYED BY THE FIXED ONE-BYTE RECORD-TYPE - THIS FILE ONLY
001190*    EVER HOLDS THE SINGLE RECORD DESCRIBED IN THE TRDCTL COPYBOOK.
001200            ORGANIZATION IS INDEXED                               TRV10800
001210            ACCESS MODE  IS DYNAMIC                               TRV10810
001220            RECORD KEY   IS CTL-RECORD-TYPE                       TRV10820
001230            FILE STATUS  IS WS-CTLFILE-STATUS.                    TRV10830
001240                                                                  TRV10840
001250****************************************************************  TRV10850
001260 DATA DIVISION.                                                   TRV10860
001270 FILE SECTION.                                                    TRV10870
001280                                                                  TRV10880
001290 FD  TRAN-FILE                                                    TRV10890
001300*    NIGHTLY TRADE FEED.  VARIABLE-LENGTH LINE-SEQUENTIAL, ONE TRADE
001310*    PER LINE, COMMA-DELIMITED - SEE 110-PARSE-TRANSACTION-LINE FOR
001320*    THE FIELD ORDER.
001330     RECORDING MODE IS V.                                         TRV10900
001340 01  TRAN-LINE-FD                PIC X(133).                      TRV10910
001350                                                                  TRV10920
001360 FD  PARM-FILE                                                    TRV10930
001370*    ONE-LINE PARM CARD - SEE CR-2650 IN THE CHANGE LOG.  REPLACES
001380*    THE HARD-CODED REQUEST-ID LITERAL THAT THE ORIGINAL 1991
001390*    VERSION OF THIS PROGRAM CARRIED IN WORKING-STORAGE.
001400     RECORDING MODE IS V.                                         TRV10940
001410 01  PARM-LINE-FD.                                                TRV10950
001420     05  PARM-REQUEST-ID         PIC X(36).                       TRV10960
001430     05  FILLER                  PIC X(44).                       TRV10970
001440                                                                  TRV10980
001450 FD  PROJECTION-FILE                                              TRV10990
001460*    THE TRADE PROJECTION FILE ITSELF.  RECORD LAYOUT IS SHARED WITH
001470*    THE TRAN-FEED STAGING AREA AND THE EXCEPTION FILE VIA THE
001480*    TRDREC COPYBOOK'S REPLACING TAG - SEE THE COPYBOOK'S OWN
001490*    COMMENTS FOR WHY.
001500     RECORDING MODE IS F.                                         TRV11000
001510 COPY TRDREC REPLACING ==:TAG:== BY ==PRJ==.                      TRV11010
001520                                                                  TRV11020
001530 FD  EXCEPTION-FILE                                               TRV11030
001540*    ONE ROW PER REJECTED TRADE.  SEQUENTIAL, APPEND-ONLY, OPENED
001550*    OUTPUT FRESH EVERY RUN - THIS PROGRAM NEVER APPENDS TO A PRIOR
001560*    RUN'S EXCEPTION FILE.
001570     RECORDING MODE IS F.                                         TRV11040
001580 COPY TRDEXC.                                                     TRV11050
001590                                                                  TRV11060
001600 FD  CONTROL-FILE                                                 TRV11070
001610*    ONE-RECORD RUN-HISTORY FILE - SEE TRDCTL COPYBOOK COMMENTS.
001620     RECORDING MODE IS F.                                         TRV11080
001630 COPY TRDCTL.                                                     TRV11090
001640                                                                  TRV11100
001650****************************************************************  TRV11110
001660 WORKING-STORAGE SECTION.                                         TRV11120
001670****************************************************************  TRV11130
001680*----------- FILE STATUS -----------------------------------     TRV11140
001690 77  WS-TRANFILE-STATUS          PIC XX      VALUE SPACES.        TRV11150
001700*    STANDARD TWO-BYTE VSAM/QSAM FILE STATUS FIELDS, ONE PER FILE,
001710*    WITH 88-LEVELS ONLY FOR THE STATUS VALUES THIS PROGRAM ACTUALLY
001720*    TESTS.  A FULL 88-LEVEL BREAKOUT OF EVERY POSSIBLE VSAM RETURN
001730*    CODE WOULD BE OVERKILL FOR A BATCH JOB THAT ABENDS ON ANYTHING
001740*    IT DOES NOT RECOGNIZE.
001750     88  TRANFILE-OK                         VALUE "00".          TRV11160
001760     88  TRANFILE-EOF                        VALUE "10".          TRV11170
001770 77  WS-PARMFILE-STATUS          PIC XX      VALUE SPACES.        TRV11180
001780 77  WS-PROJFILE-STATUS          PIC XX      VALUE SPACES.        TRV11190
001790     88  PROJFILE-OK                         VALUE "00".          TRV11200
001800     88  PROJFILE-NOTFND                     VALUE "23".          TRV11210
001810 77  WS-EXCPFILE-STATUS          PIC XX      VALUE SPACES.        TRV11220
001820 77  WS-CTLFILE-STATUS           PIC XX      VALUE SPACES.        TRV11230
001830     88  CTLFILE-NOTFND                      VALUE "23".          TRV11240
001840*                                                                 TRV11250
001850*----------- SWITCHES --------------------------------------     TRV11260
001860 77  WS-TRAN-EOF                 PIC X       VALUE "N".            TRV11270
001870*    ONE-BYTE Y/N SWITCHES.  KEPT AS PLAIN PIC X RATHER THAN 88-
001880*    LEVELS-ONLY WHERE THE PROGRAM ALSO DISPLAYS OR MOVES THE VALUE
001890*    DIRECTLY (E.G. WS-TRAN-EOF INTO THE 000-MAIN PERFORM ... UNTIL).
001900 77  WS-PROJ-EOF                 PIC X       VALUE "N".            TRV11280
001910 77  WS-START-OK-SW              PIC X       VALUE "N".            TRV11290
001920 77  WS-PROJ-FOUND-SW            PIC X       VALUE "N".            TRV11300
001930 77  WS-LATEST-VERSION-FOUND-SW  PIC X       VALUE "N".            TRV11310
001940     88  LATEST-VERSION-FOUND                VALUE "Y".            TRV11320
001950 77  WS-VALIDATION-FAILED-SW     PIC X       VALUE "N".            TRV11330
001960     88  VALIDATION-FAILED                   VALUE "Y".            TRV11340
001970     88  VALIDATION-PASSED                   VALUE "N".            TRV11350
001980 77  WS-VERSION-ON-FAIL-ACTION   PIC X       VALUE "R".            TRV11360
001990*    CONTROLS WHICH BRANCH OF 215-VALIDATE-VERSION-WITH-ACTION
002000*    WOULD FIRE IF THAT PARAGRAPH WERE EVER CALLED IN PLACE OF 210
002010*    (SEE CR-1204 BELOW AND THE PARAGRAPH ITSELF).  FIXED AT "R"
002020*    (REJECT) HERE AND NEVER CHANGED ANYWHERE IN THIS PROGRAM.
002030     88  ACTION-REJECT                       VALUE "R".            TRV11370
002040     88  ACTION-ACCEPT                       VALUE "A".            TRV11380
002050     88  ACTION-ACCEPT-WITH-WARN             VALUE "W".            TRV11390
002060*                                                                 TRV11400
002070*----------- COUNTS (COMP PER SHOP STANDARD) -------------       TRV11410
002080 77  WS-RECORDS-READ             PIC 9(9)  COMP  VALUE 0.         TRV11420
002090*    RUN TOTALS, DISPLAYED TO SYSOUT BY 000-MAIN AT END OF JOB.
002100*    POSTED PLUS REJECTED ALWAYS EQUALS READ - THERE IS NO THIRD
002110*    BUCKET.
002120 77  WS-RECORDS-POSTED           PIC 9(9)  COMP  VALUE 0.         TRV11430
002130 77  WS-RECORDS-REJECTED         PIC 9(9)  COMP  VALUE 0.         TRV11440
002140*                                                                 TRV11450
002150*----------- TODAY'S DATE, WINDOWED FROM A 2-DIGIT YEAR ---      TRV11460
002160 01  WS-CURRENT-DATE-YYMMDD.                                      TRV11470
002170*    RAW ACCEPT-FROM-DATE OUTPUT (2-DIGIT YEAR) BEFORE Y2K
002180*    WINDOWING; SEE 705-DERIVE-TODAY-DATE, WHICH IS WHAT ACTUALLY
002190*    PRODUCES WS-TODAY-DATE BELOW.
002200     05  WS-CURR-YY              PIC 99.                          TRV11480
002210     05  WS-CURR-MM              PIC 99.                          TRV11490
002220     05  WS-CURR-DD              PIC 99.                          TRV11500
002230 77  WS-CENTURY-PIVOT            PIC 99      VALUE 50.            TRV11510
002240 77  WS-CENTURY-PREFIX           PIC 99      VALUE 19.            TRV11520
002250 01  WS-TODAY-DATE                PIC 9(8)   VALUE 0.             TRV11530
002260 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.                     TRV11540
002270     05  WS-TODAY-CCYY           PIC 9(4).                        TRV11550
002280     05  WS-TODAY-MM             PIC 9(2).                        TRV11560
002290     05  WS-TODAY-DD             PIC 9(2).                        TRV11570
002300 01  WS-CURRENT-TIME.                                             TRV11580
002310     05  WS-CURR-HH              PIC 99.                          TRV11590
002320     05  WS-CURR-MN              PIC 99.                          TRV11600
002330     05  WS-CURR-SS              PIC 99.                          TRV11610
002340     05  WS-CURR-HS              PIC 99.                          TRV11620
002350 01  WS-TODAY-TIME               PIC 9(6)   VALUE 0.              TRV11630
002360*                                                                 TRV11640
002370*----------- REQUEST-ID FOR THIS BATCH -----------------------   TRV11650
002380 77  WS-REQUEST-ID               PIC X(36)  VALUE SPACES.         TRV11660
002390*    READ OFF THE PARM CARD BY 706-READ-PARM-RECORD (CR-2650); NOT
002400*    A FEED FIELD.  CARRIED ONTO EVERY EXCEPTION ROW WRITTEN THIS
002410*    RUN AND, AS OF CR-2653, ALSO SAVED TO CTL-LAST-REQUEST-ID.
002420*                                                                 TRV11670
002430*----------- LOOKUP RESULT -------------------------------      TRV11680
002440 77  WS-LATEST-VERSION           PIC 9(9)   VALUE 0.              TRV11690
002450*    SET BY 721-SCAN-NEXT-VERSION, TESTED BY 210/215.  ONLY
002460*    MEANINGFUL WHEN WS-LATEST-VERSION-FOUND-SW = "Y".
002470 77  WS-FAILURE-REASON           PIC X(80)  VALUE SPACES.         TRV11700
002480*                                                                 TRV11710
002490*----------- CSV STAGING AREA (ONE FEED LINE) -----------------  TRV11720
002500 01  WS-TRAN-LINE                PIC X(133) VALUE SPACES.         TRV11730
002510*    133 BYTES MATCHES TRAN-LINE-FD BELOW SO A STRAIGHT MOVE NEVER
002520*    TRUNCATES OR PADS UNEXPECTEDLY REGARDLESS OF HOW LONG A GIVEN
002530*    FEED LINE ACTUALLY IS.
002540 01  WS-CSV-FIELDS.                                               TRV11740
002550     05  WS-CSV-TRADE-ID         PIC X(20).                       TRV11750
002560     05  WS-CSV-VERSION-X        PIC X(09).                       TRV11760
002570     05  WS-CSV-CPTY-ID          PIC X(20).                       TRV11800
002580     05  WS-CSV-BOOK-ID          PIC X(20).                       TRV11900
002590     05  WS-CSV-MATURITY-EXT     PIC X(10).                       TRV11910
002600     05  WS-CSV-CREATED-EXT      PIC X(13).                       TRV11920
002610     05  WS-CSV-EXPIRED-FLAG     PIC X(01).                       TRV11930
002620 01  WS-CSV-VERSION-9 REDEFINES WS-CSV-VERSION-X PIC 9(09).       TRV11940
002630 77  WS-TODAY-LITERAL            PIC X(13)                        TRV11950
002640                                 VALUE "<today date>".            TRV11960
002650*                                                                 TRV11970
002660*----------- EXTERNAL DATE (DD/MM/CCYY) SCRATCH AREA -------     TRV11980
002670 01  WS-EXT-DATE-PARTS.                                           TRV11990
002680     05  WS-EXT-DD               PIC XX.                          TRV12000
002690     05  WS-EXT-MM               PIC XX.                          TRV12010
002700     05  WS-EXT-CCYY             PIC X(4).                        TRV12020
002710 01  WS-EXT-DATE-PARTS-N REDEFINES WS-EXT-DATE-PARTS.             TRV12030
002720     05  WS-EXT-DD-N             PIC 99.                          TRV12040
002730     05  WS-EXT-MM-N             PIC 99.                          TRV12050
002740     05  WS-EXT-CCYY-N           PIC 9(4).                        TRV12060
002750 77  WS-CONVERTED-DATE           PIC 9(8)   VALUE 0.              TRV12070
002760*                                                                 TRV12080
002770*----------- ONE TRADE, VALIDATED OR NOT (STAGING AREA) ------   TRV12090
002780 COPY TRDREC REPLACING ==:TAG:== BY ==WRK==.                      TRV12100
002790*                                                                 TRV12110
002800****************************************************************  TRV12120
002810 PROCEDURE DIVISION.                                              TRV12130
002820****************************************************************  TRV12140
002830                                                                  TRV12150
002840 000-MAIN.                                                        TRV12160
002850*    TOP-LEVEL DRIVER.  DERIVE TODAY'S DATE, OPEN THE FIVE FILES,
002860*    THEN READ-PROCESS-READ THE FEED UNTIL END OF FILE, THEN CLOSE.
002870*    THIS IS THE ONLY PARAGRAPH THAT DISPLAYS RUN TOTALS TO SYSOUT.
002880*    STEP 1 - CAPTURE THE RUN DATE/TIME AND WINDOW THE 2-DIGIT YEAR
002890*    (705) BEFORE ANYTHING ELSE HAPPENS, SINCE EVERY VALIDATION RULE
002900*    BELOW COMPARES AGAINST WS-TODAY-DATE.
002910     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.                     TRV12170
002920     ACCEPT WS-CURRENT-TIME       FROM TIME.                      TRV12180
002930     PERFORM 705-DERIVE-TODAY-DATE THRU 705-EXIT.                 TRV12190
002940     DISPLAY "TRDVAL1 STARTED - RUN DATE " WS-TODAY-DATE.         TRV12200
002950*    STEP 2 - OPEN THE FILES, THEN PRIME THE READ (STEP 3) SO THE
002960*    UNTIL-DRIVEN LOOP BELOW HAS A FIRST RECORD IN HAND BEFORE IT
002970*    EVER TESTS WS-TRAN-EOF.
002980     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                    TRV12210
002990     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    TRV12220
003000     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               TRV12230
003010             UNTIL WS-TRAN-EOF = "Y".                             TRV12240
003020*    STEP 4 - ONE FINAL REWRITE OF THE CONTROL RECORD (RUN-HISTORY
003030*    FIELDS) AND CLOSE EVERYTHING.
003040     PERFORM 790-CLOSE-FILES    THRU 790-EXIT.                    TRV12250
003050     DISPLAY "TRDVAL1 ENDED   - READ " WS-RECORDS-READ            TRV12260
003060             " POSTED " WS-RECORDS-POSTED                        TRV12270
003070             " REJECTED " WS-RECORDS-REJECTED.                    TRV12280
003080     GOBACK.                                                      TRV12290
003090                                                                  TRV12300
003100 100-PROCESS-TRANSACTIONS.                                        TRV12310
003110*    ONE PASS OF THE READ-VALIDATE-POST-OR-REJECT LOOP FOR ONE FEED
003120*    LINE.  EXACTLY ONE OF 240 (POST) OR 299 (REJECT) FIRES PER
003130*    TRANSACTION - THERE IS NO THIRD OUTCOME.
003140*    COUNTED AS "READ" THE MOMENT THE LOOP PICKS IT UP, REGARDLESS
003150*    OF WHETHER IT ENDS UP POSTED OR REJECTED BELOW.
003160     ADD +1 TO WS-RECORDS-READ.                                   TRV12320
003170     PERFORM 110-PARSE-TRANSACTION-LINE THRU 110-EXIT.            TRV12330
003180     PERFORM 200-VALIDATE-TRADE          THRU 200-EXIT.           TRV12340
003190     IF VALIDATION-PASSED                                        TRV12350
003200         PERFORM 240-POST-PROJECTION-RECORD THRU 240-EXIT         TRV12360
003210         ADD +1 TO WS-RECORDS-POSTED                              TRV12370
003220     ELSE                                                         TRV12380
003230         PERFORM 299-WRITE-EXCEPTION-RECORD THRU 299-EXIT         TRV12390
003240         ADD +1 TO WS-RECORDS-REJECTED                            TRV12400
003250     END-IF.                                                      TRV12410
003260     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    TRV12420
003270 100-EXIT.                                                        TRV12430
003280     EXIT.                                                        TRV12440
003290                                                                  TRV12450
003300 110-PARSE-TRANSACTION-LINE.                                      TRV12460
003310*    UNSTRING THE RAW FEED LINE INTO ITS SEVEN COMMA-DELIMITED FIELDS
003320*    AND STAGE THEM INTO WRK-RECORD (THE :TAG:==WRK INSTANCE OF
003330*    TRDREC) SO 200-VALIDATE-TRADE HAS SOMETHING TO TEST AGAINST
003340*    WITHOUT GOING BACK TO WS-CSV-FIELDS A SECOND TIME.
003350     MOVE TRAN-LINE-FD TO WS-TRAN-LINE.                           TRV12470
003360     UNSTRING WS-TRAN-LINE DELIMITED BY ","                       TRV12480
003370         INTO WS-CSV-TRADE-ID                                     TRV12490
003380              WS-CSV-VERSION-X                                    TRV12500
003390              WS-CSV-CPTY-ID                                      TRV12510
003400              WS-CSV-BOOK-ID                                      TRV12520
003410              WS-CSV-MATURITY-EXT                                 TRV12530
003420              WS-CSV-CREATED-EXT                                  TRV12540
003430              WS-CSV-EXPIRED-FLAG                                 TRV12550
003440     END-UNSTRING.                                                TRV12560
003450     MOVE SPACES         TO WRK-RECORD.                           TRV12570
003460     MOVE WS-CSV-TRADE-ID TO WRK-TRADE-ID.                        TRV12580
003470     MOVE WS-CSV-VERSION-9 TO WRK-VERSION.                        TRV12590
003480     MOVE WS-CSV-CPTY-ID  TO WRK-COUNTER-PARTY-ID.                TRV12600
003490     MOVE WS-CSV-BOOK-ID  TO WRK-BOOK-ID.                         TRV12610
003500     MOVE WS-CSV-EXPIRED-FLAG TO WRK-EXPIRED-FLAG.                TRV12620
003510*    CR-2651 - THE FEED CARRIES NO CURRENCY FIELD OF ITS OWN TODAY,
003520*    SO EVERY TRADE IS DEFAULTED TO "USD" HERE.  WRK-CCY-CODE FLOWS
003530*    THROUGH TO PRJ-CCY-CODE AT 240 BUT NO RULE IN 200-VALIDATE-TRADE
003540*    EVER TESTS IT - IT IS CARRIED AGAINST THE DAY THE DESK STARTS
003550*    BOOKING NON-USD TRADES THROUGH THIS FEED.
003560     MOVE "USD" TO WRK-CCY-CODE.
003570*    CR-2210 - THIS BATCH IS THE ONLY SOURCE SYSTEM FEEDING THE
003580*    PROJECTION FILE TODAY, SO THE TAG IS A LITERAL, NOT SOMETHING
003590*    PULLED OFF THE FEED LINE ITSELF.
003600     MOVE "TRDVAL1 " TO WRK-SOURCE-SYSTEM-ID.
003610*    CR-2651 - EVERY TRADE CAPTURED BY THIS PROGRAM IS "NORMAL";
003620*    "H" (HELD) IS RESERVED FOR THE UNBUILT MANUAL-HOLD FUNCTION.
003630     SET WRK-STATUS-NORMAL TO TRUE.
003640     PERFORM 115-CONVERT-MATURITY-DATE THRU 115-EXIT.             TRV12630
003650     PERFORM 120-CONVERT-CREATED-DATE  THRU 120-EXIT.             TRV12640
003660 110-EXIT.                                                        TRV12650
003670     EXIT.                                                        TRV12660
003680                                                                  TRV12670
003690 115-CONVERT-MATURITY-DATE.                                       TRV12680
003700*    THE FEED CARRIES MATURITY DATE EXTERNALLY AS DD/MM/CCYY; THE
003710*    PROJECTION FILE STORES ALL DATES INTERNALLY AS CCYYMMDD SO THEY
003720*    SORT AND COMPARE NUMERICALLY WITHOUT FURTHER CONVERSION.
003730     UNSTRING WS-CSV-MATURITY-EXT DELIMITED BY "/"                TRV12690
003740         INTO WS-EXT-DD WS-EXT-MM WS-EXT-CCYY                     TRV12700
003750     END-UNSTRING.                                                TRV12710
003760     COMPUTE WRK-MATURITY-DATE =                                  TRV12720
003770         WS-EXT-CCYY-N * 10000 + WS-EXT-MM-N * 100 + WS-EXT-DD-N. TRV12730
003780 115-EXIT.                                                        TRV12740
003790     EXIT.                                                        TRV12750
003800                                                                  TRV12760
003810 120-CONVERT-CREATED-DATE.                                        TRV12770
003820*    SAME EXTERNAL-TO-INTERNAL DATE CONVERSION AS 115 ABOVE, EXCEPT
003830*    THE FEED IS ALLOWED TO SEND THE LITERAL TOKEN IN WS-TODAY-LITERAL
003840*    INSTEAD OF A REAL DATE, MEANING "STAMP THIS TRADE AS CREATED
003850*    TODAY" WITHOUT THE UPSTREAM EXTRACT HAVING TO KNOW TODAY'S DATE.
003860     IF WS-CSV-CREATED-EXT = WS-TODAY-LITERAL                     TRV12780
003870         MOVE WS-TODAY-DATE TO WRK-CREATED-DATE                   TRV12790
003880     ELSE                                                         TRV12800
003890         UNSTRING WS-CSV-CREATED-EXT DELIMITED BY "/"             TRV12810
003900             INTO WS-EXT-DD WS-EXT-MM WS-EXT-CCYY                 TRV12820
003910         END-UNSTRING                                             TRV12830
003920         COMPUTE WRK-CREATED-DATE =                               TRV12840
003930           WS-EXT-CCYY-N * 10000 + WS-EXT-MM-N * 100 + WS-EXT-DD-N TRV12850
003940     END-IF.                                                      TRV12860
003950 120-EXIT.                                                        TRV12870
003960     EXIT.                                                        TRV12880
003970                                                                  TRV12890
003980 200-VALIDATE-TRADE.                                              TRV12900
003990*    RUNS THE THREE VALIDATION RULES IN A FIXED ORDER AND SHORT-
004000*    CIRCUITS ON THE FIRST FAILURE - A TRADE THAT FAILS RULE 1 IS
004010*    NEVER ALSO CHECKED AGAINST RULE 2 OR RULE 3.  720 MUST RUN
004020*    FIRST SO WS-LATEST-VERSION-FOUND-SW IS SET BEFORE 210 LOOKS AT
004030*    IT.
004040     MOVE "N" TO WS-VALIDATION-FAILED-SW.                         TRV12910
004050     MOVE SPACES TO WS-FAILURE-REASON.                            TRV12920
004060     PERFORM 720-FIND-LATEST-VERSION THRU 720-EXIT.               TRV12930
004070     PERFORM 210-VALIDATE-VERSION THRU 210-EXIT.                  TRV12940
004080     IF VALIDATION-PASSED                                        TRV12950
004090         PERFORM 220-VALIDATE-MATURITY-DATE THRU 220-EXIT         TRV12960
004100     END-IF.                                                      TRV12970
004110     IF VALIDATION-PASSED                                        TRV12980
004120         PERFORM 230-VALIDATE-EXPIRY THRU 230-EXIT                TRV12990
004130     END-IF.                                                      TRV13000
004140 200-EXIT.                                                        TRV13010
004150     EXIT.                                                        TRV13020
004160                                                                  TRV13030
004170 210-VALIDATE-VERSION.                                            TRV13040
004180*    THIS IS THE RULE THAT ACTUALLY RUNS FOR EVERY TRADE - SEE 215
004190*    BELOW FOR THE DOCUMENTED-BUT-UNUSED ON-FAIL-ACTION VARIANT OF
004200*    THE SAME RULE.
004210*    RULE 1 - VERSION SUPERSESSION.  NO STORED VERSION MEANS      TRV13050
004220*    ANY VERSION IS ACCEPTED.  EQUAL OR HIGHER PASSES.  A LOWER   TRV13060
004230*    VERSION IS REJECTED UNDER THE DEFAULT (REJECT) ACTION.       TRV13070
004240     IF LATEST-VERSION-FOUND                                     TRV13080
004250         IF WRK-VERSION < WS-LATEST-VERSION                       TRV13090
004260             SET VALIDATION-FAILED TO TRUE                        TRV13100
004270*    BUILD A ONE-LINE HUMAN-READABLE REASON STRING FOR THE EXCEPTION
004280*    LISTING - EXC-EXCEPTION-REASON IS PLAIN PIC X(80), NOT A COMPOSED
004290*    MESSAGE-NUMBER LOOKUP, SO THE FULL TEXT IS ASSEMBLED HERE.
004300             STRING "LOWER VERSION RECEIVED: " DELIMITED BY SIZE  TRV13110
004310                    WRK-VERSION                DELIMITED BY SIZE  TRV13120
004320                    " < "                       DELIMITED BY SIZE  TRV13130
004330                    WS-LATEST-VERSION            DELIMITED BY SIZE  TRV13140
004340                    INTO WS-FAILURE-REASON                        TRV13150
004350             END-STRING                                          TRV13160
004360         END-IF                                                   TRV13170
004370     END-IF.                                                      TRV13180
004380 210-EXIT.                                                        TRV13190
004390     EXIT.                                                        TRV13200
004400                                                                  TRV13210
004410 215-VALIDATE-VERSION-WITH-ACTION.                                TRV13220
004420*    DOCUMENTED VARIANT OF RULE 1 - NOT CALLED FROM 200-VALIDATE- TRV13230
004430*    TRADE.  WS-VERSION-ON-FAIL-ACTION IS FIXED AT "R" (REJECT)   TRV13240
004440*    BY 000-MAIN AND NOTHING IN THIS PROGRAM EVER SETS IT TO      TRV13250
004450*    "A" (ACCEPT) OR "W" (ACCEPT-WITH-WARNING) - KEPT HERE ONLY   TRV13260
004460*    AS A DOCUMENTED HOOK FOR A FUTURE ON-FAIL POLICY CHANGE.     TRV13270
004470     IF LATEST-VERSION-FOUND                                     TRV13280
004480         IF WRK-VERSION < WS-LATEST-VERSION                       TRV13290
004490             EVALUATE TRUE                                        TRV13300
004500                 WHEN ACTION-REJECT                               TRV13310
004510                     SET VALIDATION-FAILED TO TRUE                TRV13320
004520                     STRING "LOWER VERSION RECEIVED: "            TRV13330
004530                            DELIMITED BY SIZE                     TRV13340
004540                            WRK-VERSION DELIMITED BY SIZE         TRV13350
004550                            " < " DELIMITED BY SIZE                TRV13360
004560                            WS-LATEST-VERSION DELIMITED BY SIZE    TRV13370
004570                            INTO WS-FAILURE-REASON                TRV13380
004580                     END-STRING                                  TRV13390
004590                 WHEN ACTION-ACCEPT                               TRV13400
004600                     CONTINUE                                     TRV13410
004610                 WHEN ACTION-ACCEPT-WITH-WARN                     TRV13420
004620*    NO EXCEPTION ROW IS WRITTEN FOR A WARN-AND-ACCEPT - THE TRADE
004630*    STILL POSTS TO THE PROJECTION FILE.  THIS DISPLAY IS THE ONLY
004640*    RECORD OF THE OVERRIDE, WHICH IS WHY THIS BRANCH HAS NEVER BEEN
004650*    WIRED IN FOR PRODUCTION USE.
004660                     DISPLAY "TRDVAL1 WARNING - LOWER VERSION "    TRV13430
004670                             "ACCEPTED FOR " WRK-TRADE-ID          TRV13440
004680             END-EVALUATE                                        TRV13450
004690         END-IF                                                   TRV13460
004700     END-IF.                                                      TRV13470
004710 215-EXIT.                                                        TRV13480
004720     EXIT.                                                        TRV13490
004730                                                                  TRV13500
004740 220-VALIDATE-MATURITY-DATE.                                      TRV13510
004750*    ONLY REACHED WHEN 210 HAS ALREADY PASSED - A TRADE THAT FAILS
004760*    VERSION SUPERSESSION IS NEVER ALSO CHECKED FOR A PAST MATURITY
004770*    DATE.
004780*    RULE 2 - MATURITY DATE MAY NOT BE IN THE PAST.               TRV13520
004790     IF WRK-MATURITY-DATE < WS-TODAY-DATE                         TRV13530
004800         SET VALIDATION-FAILED TO TRUE                            TRV13540
004810*    SAME STRING-BUILDING APPROACH AS 210 ABOVE - ONE FIXED REASON
004820*    TEMPLATE WITH THE OFFENDING DATE AND TODAY'S DATE SUBSTITUTED IN.
004830         STRING "MATURITY DATE IN PAST: " DELIMITED BY SIZE      TRV13550
004840                WRK-MATURITY-DATE          DELIMITED BY SIZE      TRV13560
004850                " (TODAY: "                 DELIMITED BY SIZE      TRV13570
004860                WS-TODAY-DATE               DELIMITED BY SIZE      TRV13580
004870                ")"                          DELIMITED BY SIZE      TRV13590
004880                INTO WS-FAILURE-REASON                            TRV13600
004890         END-STRING                                              TRV13610
004900     END-IF.                                                      TRV13620
004910 220-EXIT.                                                        TRV13630
004920     EXIT.                                                        TRV13640
004930                                                                  TRV13650
004940 230-VALIDATE-EXPIRY.                                             TRV13660
004950*    ONLY REACHED WHEN BOTH 210 AND 220 HAVE PASSED.
004960*    RULE 3 - TRADE MUST NOT ALREADY BE EXPIRED.  SAME PREDICATE  TRV13670
004970*    AS RULE 2 (MATURITY-DATE < TODAY) SO WITH RULE 2 FIRING      TRV13680
004980*    FIRST ON "<" THIS PARAGRAPH IS NEVER ACTUALLY REACHED - IT   TRV13690
004990*    STAYS CODED SO A FUTURE CHANGE TO RULE 2 (E.G. TO "<=")      TRV13700
005000*    MAKES IT LIVE WITHOUT A REWRITE.  SEE CR-2091.               TRV13710
005010     IF WRK-MATURITY-DATE < WS-TODAY-DATE                         TRV13720
005020         SET VALIDATION-FAILED TO TRUE                            TRV13730
005030         STRING "TRADE HAS ALREADY EXPIRED. MATURITY DATE: "     TRV13740
005040                DELIMITED BY SIZE                                 TRV13750
005050                WRK-MATURITY-DATE DELIMITED BY SIZE               TRV13760
005060                " (TODAY: " DELIMITED BY SIZE                     TRV13770
005070                WS-TODAY-DATE DELIMITED BY SIZE                   TRV13780
005080                ")" DELIMITED BY SIZE                             TRV13790
005090                INTO WS-FAILURE-REASON                            TRV13800
005100         END-STRING                                              TRV13810
005110     END-IF.                                                      TRV13820
005120 230-EXIT.                                                        TRV13830
005130     EXIT.                                                        TRV13840
005140                                                                  TRV13850
005150 240-POST-PROJECTION-RECORD.                                      TRV13860
005160*    UPSERT ON (TRADE-ID, VERSION) - REWRITE IF THE KEY ALREADY   TRV13870
005170*    EXISTS ON THE PROJECTION FILE, OTHERWISE WRITE A NEW ONE.    TRV13880
005180     MOVE WRK-TRADE-ID TO PRJ-TRADE-ID.                           TRV13890
005190     MOVE WRK-VERSION  TO PRJ-VERSION.                            TRV13900
005200*    THE READ IS PURELY TO DECIDE WRITE VS REWRITE BELOW - ITS DATA
005210*    IS DISCARDED; EVERY FIELD ON THE RECORD IS ABOUT TO BE
005220*    OVERWRITTEN FROM WRK-RECORD REGARDLESS OF WHAT WAS FOUND.
005230     READ PROJECTION-FILE                                        TRV13910
005240         INVALID KEY MOVE "N" TO WS-PROJ-FOUND-SW                 TRV13920
005250         NOT INVALID KEY MOVE "Y" TO WS-PROJ-FOUND-SW             TRV13930
005260     END-READ.                                                    TRV13940
005270     MOVE WRK-COUNTER-PARTY-ID TO PRJ-COUNTER-PARTY-ID.           TRV13950
005280     MOVE WRK-BOOK-ID          TO PRJ-BOOK-ID.                    TRV13960
005290     MOVE WRK-MATURITY-DATE    TO PRJ-MATURITY-DATE.              TRV13970
005300     MOVE WRK-CREATED-DATE     TO PRJ-CREATED-DATE.               TRV13980
005310     MOVE WRK-EXPIRED-FLAG     TO PRJ-EXPIRED-FLAG.               TRV13990
005320*    CR-2651 - CARRY THE DEFAULTED CURRENCY AND SOURCE-SYSTEM TAG
005330*    THROUGH FROM THE STAGING AREA ONTO THE PROJECTION FILE.
005340     MOVE WRK-CCY-CODE         TO PRJ-CCY-CODE.
005350     MOVE WRK-SOURCE-SYSTEM-ID TO PRJ-SOURCE-SYSTEM-ID.
005360     MOVE WRK-RECORD-STATUS    TO PRJ-RECORD-STATUS.
005370*    CR-2210 - STAMP THE AUDIT-TRAIL BLOCK EVERY TIME THIS PARAGRAPH
005380*    POSTS OR REPOSTS A ROW, WHETHER THE READ ABOVE FOUND AN EXISTING
005390*    KEY OR NOT, SO PRJ-LAST-UPDATED-DATE/BY ALWAYS REFLECTS THE MOST
005400*    RECENT TOUCH -- NOT JUST THE ORIGINAL CAPTURE.
005410     MOVE WS-TODAY-DATE        TO PRJ-LAST-UPDATED-DATE.
005420     MOVE "TRDVAL1 "           TO PRJ-LAST-UPDATED-BY.
005430*    REWRITE ON A REPOSTED VERSION (SAME TRADE-ID + VERSION SEEN
005440*    TWICE IN ONE FEED, OR A RERUN OF THE SAME BATCH), WRITE ON A
005450*    KEY NEVER SEEN BEFORE.
005460     IF WS-PROJ-FOUND-SW = "Y"                                    TRV14000
005470         REWRITE PRJ-RECORD                                       TRV14010
005480     ELSE                                                         TRV14020
005490         WRITE PRJ-RECORD                                         TRV14030
005500     END-IF.                                                      TRV14040
005510 240-EXIT.                                                        TRV14050
005520     EXIT.                                                        TRV14060
005530                                                                  TRV14070
005540 299-WRITE-EXCEPTION-RECORD.                                      TRV14080
005550*    COPY THE STAGED TRADE'S FIELDS PLUS THE FAILURE REASON BUILT BY
005560*    WHICHEVER RULE PARAGRAPH REJECTED IT (210/220/230) ONTO THE
005570*    EXCEPTION RECORD, TIME-STAMP IT, AND APPEND IT.
005580     PERFORM 725-NEXT-EXCEPTION-ID THRU 725-EXIT.                 TRV14090
005590     MOVE WRK-TRADE-ID          TO EXC-TRADE-ID.                  TRV14100
005600     MOVE WS-REQUEST-ID         TO EXC-REQUEST-ID.                TRV14110
005610     MOVE WRK-VERSION           TO EXC-VERSION.                   TRV14120
005620     MOVE WRK-COUNTER-PARTY-ID  TO EXC-COUNTER-PARTY-ID.          TRV14130
005630     MOVE WRK-BOOK-ID           TO EXC-BOOK-ID.                   TRV14140
005640     MOVE WRK-MATURITY-DATE     TO EXC-MATURITY-DATE.             TRV14150
005650     MOVE WRK-CREATED-DATE      TO EXC-CREATED-DATE.              TRV14160
005660     MOVE WRK-EXPIRED-FLAG      TO EXC-EXPIRED-FLAG.              TRV14170
005670     MOVE WS-FAILURE-REASON     TO EXC-EXCEPTION-REASON.          TRV14180
005680     MOVE WS-TODAY-DATE         TO EXC-CREATED-AT-DATE.           TRV14190
005690     MOVE WS-TODAY-TIME         TO EXC-CREATED-AT-TIME.           TRV14200
005700*    CR-2211/CR-2652 - THE COPYBOOK'S OWN VALUE CLAUSES DEFAULT THESE
005710*    TWO FIELDS, BUT THIS FD RECORD AREA IS REUSED WRITE AFTER WRITE
005720*    WITHOUT BEING RE-INITIALIZED, SO THEY ARE RESTAMPED EXPLICITLY
005730*    HERE RATHER THAN TRUSTED TO SURVIVE FROM ONE WRITE TO THE NEXT.
005740     MOVE "TRDVAL1 " TO EXC-LOGGED-BY.
005750     SET EXC-SEVERITY-REJECT TO TRUE.
005760     WRITE EXC-RECORD.                                            TRV14210
005770 299-EXIT.                                                        TRV14220
005780     EXIT.                                                        TRV14230
005790                                                                  TRV14240
005800 700-OPEN-FILES.                                                  TRV14250
005810*    A FAILED OPEN OF TRAN-FILE FORCES AN EARLY RETURN CODE 16 AND
005820*    SETS WS-TRAN-EOF SO 000-MAIN'S PROCESSING LOOP NEVER STARTS -
005830*    THE OTHER FOUR FILES STILL GET OPENED AND CLOSED CLEANLY SO NO
005840*    ENQUEUE IS LEFT DANGLING.
005850*    OPEN ALL FIVE FILES FOR THE RUN.  TRAN-FILE AND PARM-FILE ARE
005860*    INPUT-ONLY; PROJECTION-FILE AND CONTROL-FILE ARE I-O BECAUSE
005870*    BOTH ARE READ AND REWRITTEN DURING THE SAME RUN; EXCEPTION-FILE
005880*    IS OUTPUT-ONLY (APPEND FROM A FRESH FILE EACH RUN).
005890     OPEN INPUT  TRAN-FILE PARM-FILE.                             TRV14260
005900     OPEN I-O    PROJECTION-FILE CONTROL-FILE.                    TRV14270
005910     OPEN OUTPUT EXCEPTION-FILE.                                  TRV14280
005920     IF NOT TRANFILE-OK                                          TRV14290
005930         DISPLAY "TRDVAL1 - ERROR OPENING TRAN-FILE, STATUS "    TRV14300
005940                 WS-TRANFILE-STATUS                               TRV14310
005950         MOVE 16 TO RETURN-CODE                                   TRV14320
005960         MOVE "Y" TO WS-TRAN-EOF                                  TRV14330
005970     END-IF.                                                      TRV14340
005980     PERFORM 706-READ-PARM-RECORD  THRU 706-EXIT.                 TRV14350
005990     PERFORM 707-READ-CONTROL-RECORD THRU 707-EXIT.               TRV14360
006000 700-EXIT.                                                        TRV14370
006010     EXIT.                                                        TRV14380
006020                                                                  TRV14390
006030 705-DERIVE-TODAY-DATE.                                           TRV14400
006040*    Y2K WINDOWING - ACCEPT FROM DATE ONLY GIVES A 2-DIGIT YEAR.  TRV14410
006050*    THE CLASSIC Y2K SLIDING-WINDOW TRICK - A 2-DIGIT YEAR BELOW THE
006060*    PIVOT IS TREATED AS 20XX, AT OR ABOVE THE PIVOT AS 19XX.  PIVOT
006070*    50 WAS CHOSEN IN 1999 BECAUSE NO TRADE ON FILE AT THE TIME HAD A
006080*    MATURITY DATE PAST 2049.
006090     IF WS-CURR-YY < WS-CENTURY-PIVOT                             TRV14420
006100         MOVE 20 TO WS-CENTURY-PREFIX                             TRV14430
006110     ELSE                                                         TRV14440
006120         MOVE 19 TO WS-CENTURY-PREFIX                             TRV14450
006130     END-IF.                                                      TRV14460
006140     COMPUTE WS-TODAY-CCYY = WS-CENTURY-PREFIX * 100 + WS-CURR-YY. TRV14470
006150     MOVE WS-CURR-MM TO WS-TODAY-MM.                              TRV14480
006160     MOVE WS-CURR-DD TO WS-TODAY-DD.                              TRV14490
006170*    HUNDREDTHS OF A SECOND FROM ACCEPT FROM TIME ARE DISCARDED - THIS
006180*    PROGRAM ONLY NEEDS TIME TO THE SECOND FOR CTL-LAST-RUN-TIME.
006190     COMPUTE WS-TODAY-TIME =                                      TRV14500
006200         WS-CURR-HH * 10000 + WS-CURR-MN * 100 + WS-CURR-SS.       TRV14510
006210 705-EXIT.                                                        TRV14520
006220     EXIT.                                                        TRV14530
006230                                                                  TRV14540
006240 706-READ-PARM-RECORD.                                            TRV14550
006250*    THE PARM CARD IS A SINGLE LINE-SEQUENTIAL RECORD CARRYING ONE
006260*    FIELD - THE REQUEST-ID FOR THIS BATCH (SEE CR-2650).  A MISSING
006270*    OR EMPTY PARM CARD LEAVES WS-REQUEST-ID BLANK RATHER THAN
006280*    ABENDING THE RUN.
006290*    ONE READ IS ALL THIS FILE EVER NEEDS - IF THE PARM CARD IS
006300*    MISSING THE AT END CLAUSE LEAVES PARM-REQUEST-ID BLANK RATHER
006310*    THAN ABENDING THE RUN.
006320     READ PARM-FILE INTO PARM-LINE-FD                             TRV14560
006330         AT END MOVE SPACES TO PARM-LINE-FD                       TRV14570
006340     END-READ.                                                    TRV14580
006350     MOVE PARM-REQUEST-ID TO WS-REQUEST-ID.                       TRV14590
006360 706-EXIT.                                                        TRV14600
006370     EXIT.                                                        TRV14610
006380                                                                  TRV14620
006390 707-READ-CONTROL-RECORD.                                        TRV14630
006400*    "01" IS THE ONLY VALUE THIS ONE-BYTE KEY EVER TAKES - THE
006410*    CONTROL FILE HAS EXACTLY ONE RECORD.
006420     MOVE "01" TO CTL-RECORD-TYPE.                                TRV14640
006430     READ CONTROL-FILE                                            TRV14650
006440         INVALID KEY                                              TRV14660
006450             MOVE 0 TO CTL-LAST-EXCEPTION-ID                      TRV14670
006460             MOVE 0 TO CTL-LAST-RUN-DATE                          TRV14680
006470*    CR-2212/CR-2653 - FIRST RUN EVER FOR THIS CONTROL FILE, SO THE
006480*    RUN-HISTORY FIELDS START FROM ZERO/SPACES JUST LIKE THE ORIGINAL
006490*    CTL-LAST-EXCEPTION-ID DID BACK IN CR-1187.
006500            MOVE 0      TO CTL-LAST-RUN-TIME
006510            SET CTL-RUN-NORMAL TO TRUE
006520            MOVE 0      TO CTL-RUN-COUNT
006530            MOVE SPACES TO CTL-LAST-REQUEST-ID
006540             WRITE CTL-RECORD                                     TRV14690
006550     END-READ.                                                    TRV14700
006560 707-EXIT.                                                        TRV14710
006570     EXIT.                                                        TRV14720
006580                                                                  TRV14730
006590 710-READ-TRAN-FILE.                                              TRV14740
006600*    ONE PHYSICAL READ OF THE FEED.  CALLED ONCE BEFORE THE LOOP
006610*    STARTS (PRIMING READ) AND ONCE AT THE BOTTOM OF EVERY LOOP PASS.
006620     READ TRAN-FILE                                               TRV14750
006630         AT END MOVE "Y" TO WS-TRAN-EOF                           TRV14760
006640     END-READ.                                                    TRV14770
006650 710-EXIT.                                                        TRV14780
006660     EXIT.                                                        TRV14790
006670                                                                  TRV14800
006680 720-FIND-LATEST-VERSION.                                         TRV14810
006690*    CALLED ONCE PER TRANSACTION, BEFORE ANY VALIDATION RULE RUNS.
006700*    WALK THE PROJECTION FILE FORWARD FROM THE FIRST RECORD FOR   TRV14820
006710*    THIS TRADE-ID.  BECAUSE THE KEY IS TRADE-ID + VERSION AND    TRV14830
006720*    VERSION IS A FIXED-WIDTH NUMERIC FIELD, THE LAST RECORD      TRV14840
006730*    READ BEFORE THE TRADE-ID CHANGES IS ALWAYS THE HIGHEST       TRV14850
006740*    VERSION ON FILE FOR THAT TRADE.                              TRV14860
006750     MOVE "N" TO WS-LATEST-VERSION-FOUND-SW.                      TRV14870
006760     MOVE "N" TO WS-PROJ-EOF.                                     TRV14880
006770     MOVE WRK-TRADE-ID TO PRJ-TRADE-ID.                           TRV14890
006780     MOVE 0            TO PRJ-VERSION.                            TRV14900
006790     START PROJECTION-FILE KEY IS NOT LESS THAN PRJ-KEY           TRV14910
006800         INVALID KEY MOVE "N" TO WS-START-OK-SW                   TRV14920
006810         NOT INVALID KEY MOVE "Y" TO WS-START-OK-SW               TRV14930
006820     END-START.                                                   TRV14940
006830     IF WS-START-OK-SW = "Y"                                     TRV14950
006840         PERFORM 721-SCAN-NEXT-VERSION THRU 721-EXIT             TRV14960
006850                 UNTIL WS-PROJ-EOF = "Y"                          TRV14965
006860     END-IF.                                                      TRV14980
006870 720-EXIT.                                                        TRV14990
006880     EXIT.                                                        TRV15000
006890                                                                  TRV15010
006900 721-SCAN-NEXT-VERSION.                                           TRV15020
006910*    ONE STEP OF THE FORWARD SCAN STARTED BY 720 ABOVE.  STOPS AS
006920*    SOON AS EITHER END OF FILE OR A DIFFERENT TRADE-ID IS SEEN.
006930     READ PROJECTION-FILE NEXT RECORD                             TRV15030
006940         AT END MOVE "Y" TO WS-PROJ-EOF                           TRV15040
006950     END-READ.                                                    TRV15050
006960     IF WS-PROJ-EOF = "Y" OR                                      TRV15060
006970        PRJ-TRADE-ID NOT = WRK-TRADE-ID                           TRV15070
006980         MOVE "Y" TO WS-PROJ-EOF                                  TRV15080
006990     ELSE                                                         TRV15090
007000         MOVE PRJ-VERSION TO WS-LATEST-VERSION                    TRV15100
007010         MOVE "Y" TO WS-LATEST-VERSION-FOUND-SW                   TRV15110
007020     END-IF.                                                      TRV15120
007030 721-EXIT.                                                        TRV15130
007040     EXIT.                                                        TRV15140
007050                                                                  TRV15150
007060 725-NEXT-EXCEPTION-ID.                                           TRV15160
007070*    HANDS OUT THE NEXT SEQUENCE NUMBER FROM THE TRDCTL CONTROL
007080*    RECORD.  THE CONTROL RECORD ITSELF IS NOT REWRITTEN HERE - THAT
007090*    HAPPENS ONCE, AT 790-CLOSE-FILES, SO A RUN THAT ABENDS PARTWAY
007100*    THROUGH LEAVES THE LAST-ASSIGNED-ID WHERE IT WAS BEFORE THE RUN
007110*    STARTED RATHER THAN PARTIALLY ADVANCED.
007120     ADD +1 TO CTL-LAST-EXCEPTION-ID.                             TRV15170
007130     MOVE CTL-LAST-EXCEPTION-ID TO EXC-EXCEPTION-ID.              TRV15180
007140 725-EXIT.                                                        TRV15190
007150     EXIT.                                                        TRV15200
007160                                                                  TRV15210
007170 790-CLOSE-FILES.                                                 TRV15220
007180     MOVE WS-TODAY-DATE TO CTL-LAST-RUN-DATE.                     TRV15230
007190*    CR-2210/CR-2651 - COMPANION FIELDS TO CTL-LAST-RUN-DATE ADDED IN
007200*    THE SAME TWO MAINTENANCE PASSES THAT WIDENED TRDCTL.  RUN-COUNT
007210*    IS A STRAIGHT ACCUMULATOR AND IS NEVER RESET BY THIS PROGRAM.
007220     MOVE WS-TODAY-TIME TO CTL-LAST-RUN-TIME.
007230     ADD +1 TO CTL-RUN-COUNT.
007240     MOVE WS-REQUEST-ID TO CTL-LAST-REQUEST-ID.
007250*    IF EXECUTION REACHES THIS PARAGRAPH THE RUN ENDED NORMALLY --
007260*    NOTHING ELSE IN THIS PROGRAM EVER SETS CTL-LAST-RUN-STATUS TO
007270*    "A" (ABENDED); THAT IS RESERVED FOR OPERATIONS TO SET BY HAND
007280*    AFTER A JCL-LEVEL FAILURE THAT NEVER GOT THIS FAR.
007290     SET CTL-RUN-NORMAL TO TRUE.
007300     REWRITE CTL-RECORD.                                          TRV15240
007310     CLOSE TRAN-FILE PARM-FILE PROJECTION-FILE                    TRV15250
007320                     EXCEPTION-FILE CONTROL-FILE.                 TRV15260
007330 790-EXIT.                                                        TRV15270
007340     EXIT.                                                        TRV15280
007350
