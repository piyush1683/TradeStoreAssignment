000100****************************************************************  TRQ10010
000110* LICENSED MATERIALS - PROPERTY OF IBM                            TRQ10020
000120* ALL RIGHTS RESERVED                                             TRQ10030
000130****************************************************************  TRQ10040
000140* PROGRAM:  TRDXQRY                                               TRQ10050
000150*                                                                 TRQ10060
000160* READ-ONLY LISTING OF THE TRADE EXCEPTION FILE.  A ONE-CARD      TRQ10070
000170* SELECTION RECORD NARROWS THE LISTING BY REQUEST-ID, TRADE-ID    TRQ10080
000180* AND/OR A CREATED-AT DATE RANGE - ANY FIELD LEFT BLANK OR ZERO   TRQ10090
000190* ON THE CARD MATCHES EVERYTHING.  NOTHING IN THIS PROGRAM        TRQ10100
000200* UPDATES THE EXCEPTION FILE; IT IS OPENED INPUT ONLY.            TRQ10110
000210*                                                                 TRQ10120
000220* USES A PLAIN SEQUENTIAL SCAN OF THE EXCEPTION FILE SINCE IT     TRQ10130
000230* IS APPEND-ONLY AND SMALL - NO INDEXED ACCESS IS NEEDED HERE.    TRQ10140
000240* ON A FILE OPEN FAILURE OR A SELECTION CARD THAT MATCHES NO      TRQ10150
000250* RECORD AT ALL, CONTROL DROPS STRAIGHT TO THE ERROR ROUTINE.     TRQ10160
000260*                                                                 TRQ10180
000270*                                                                 TRQ10190
000280*-----------------------------------------------------------     TRQ10200
000290* CHANGE LOG                                                      TRQ10210
000300*   YYMMDD  WHO  TICKET     DESCRIPTION                     COL73 TRQ10220
000310*   911104  RJT  CR-1210    ORIGINAL - TRADE EXCEPTION LISTING    TRQ10230
000320*                           BY REQUEST-ID / TRADE-ID / DATE       TRQ10240
000330*                           RANGE.                                TRQ10250
000340*   930630  RJT  CR-1409    ADDED DATE-RANGE SELECTION AGAINST    TRQ10260
000350*                           EXC-CREATED-AT-DATE.                  TRQ10270
000360*   990115  KLS  Y2K-0044   SELECTION CARD DATE FIELDS CONFIRMED  TRQ10280
000370*                           4-DIGIT CENTURY, NO WINDOWING NEEDED  TRQ10290
000380*   020611  DWK  CR-2588    700-OPEN-FILES NOW DROPS TO 900-      TRQ10295
000390*                           ERROR-RTN ON ANY BAD OPEN STATUS      TRQ10296
000400*                           INSTEAD OF LIMPING ON WITH A FORCED   TRQ10297
000410*                           EOF - MATCHES OUR OTHER READ-SIDE     TRQ10298
000420*                           JOBS' ABEND-ON-OPEN-FAILURE HABIT.    TRQ10299
000430*-----------------------------------------------------------     TRQ10300
000440****************************************************************  TRQ10310
000450 IDENTIFICATION DIVISION.                                         TRQ10320
000460 PROGRAM-ID.     TRDXQRY.                                         TRQ10330
000470 AUTHOR.         R J TATE.                                        TRQ10340
000480 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        TRQ10350
000490 DATE-WRITTEN.   11/04/91.                                        TRQ10360
000500 DATE-COMPILED.                                                   TRQ10370
000510 SECURITY.       NON-CONFIDENTIAL.                                TRQ10380
000520****************************************************************  TRQ10390
000530 ENVIRONMENT DIVISION.                                            TRQ10400
000540 CONFIGURATION SECTION.                                           TRQ10410
000550 SOURCE-COMPUTER. IBM-390.                                        TRQ10420
000560 OBJECT-COMPUTER. IBM-390.                                        TRQ10430
000570 SPECIAL-NAMES.                                                   TRQ10440
000580*    C01 IS THE PRINTER CHANNEL-1 SKIP-TO-TOP-OF-FORM CONDITION -
000590*    CARRIED PER SHOP STANDARD EVEN THOUGH THE LISTING BELOW IS A
000600*    PLAIN LINE-SEQUENTIAL FILE, NOT A CHANNEL-CONTROLLED PRINTER.
000610     C01 IS TOP-OF-FORM.                                          TRQ10450
000620                                                                  TRQ10460
000630 INPUT-OUTPUT SECTION.                                            TRQ10470
000640 FILE-CONTROL.                                                    TRQ10480
000650                                                                  TRQ10490
000660*    ONE-CARD SELECTION FILTER - SEE WS-SELECTION-CARD BELOW FOR THE
000670*    FIELD LAYOUT.  READ ONCE, AT 705, BEFORE THE MAIN LISTING LOOP
000680*    STARTS.
000690     SELECT SELECTION-FILE  ASSIGN TO TRDQPARM                    TRQ10500
000700            ORGANIZATION IS LINE SEQUENTIAL                       TRQ10510
000710            FILE STATUS  IS WS-SELFILE-STATUS.                    TRQ10520
000720                                                                  TRQ10530
000730*    INPUT ONLY, PLAIN SEQUENTIAL - THIS PROGRAM NEVER REWRITES OR
000740*    DELETES A RECORD ON THIS FILE, ONLY TRDVAL1 EVER WRITES TO IT.
000750     SELECT EXCEPTION-FILE  ASSIGN TO TRDEXCP                     TRQ10540
000760            ORGANIZATION IS SEQUENTIAL                            TRQ10550
000770            FILE STATUS  IS WS-EXCPFILE-STATUS.                   TRQ10560
000780                                                                  TRQ10570
000790*    OUTPUT ONLY - ONE DETAIL LINE PER MATCHED EXCEPTION PLUS ONE
000800*    FINAL TOTALS LINE, WRITTEN AT 300 AND 800 RESPECTIVELY.
000810     SELECT REPORT-FILE     ASSIGN TO TRDQRPT                     TRQ10580
000820            ORGANIZATION IS LINE SEQUENTIAL                       TRQ10590
000830            FILE STATUS  IS WS-RPTFILE-STATUS.                    TRQ10600
000840                                                                  TRQ10610
000850****************************************************************  TRQ10620
000860 DATA DIVISION.                                                   TRQ10630
000870 FILE SECTION.                                                    TRQ10640
000880                                                                  TRQ10650
000890*    ONE-LINE, FIXED-COLUMN SELECTION CARD - SEE THE FIELD BREAKOUT
000900*    BELOW.  A MISSING OR BLANK CARD (705'S AT END CLAUSE) MEANS
000910*    "SELECT EVERYTHING", NOT "ABEND".
000920 FD  SELECTION-FILE                                               TRQ10660
000930     RECORDING MODE IS V.                                         TRQ10670
000940 01  SEL-LINE-FD.                                                 TRQ10680
000950     05  SEL-REQUEST-ID          PIC X(36).                       TRQ10690
000960     05  SEL-TRADE-ID            PIC X(20).                       TRQ10700
000970     05  SEL-DATE-FROM           PIC 9(08).                       TRQ10710
000980     05  SEL-DATE-TO             PIC 9(08).                       TRQ10720
000990     05  FILLER                  PIC X(08).                       TRQ10730
001000                                                                  TRQ10740
001010*    SAME LAYOUT TRDVAL1 WRITES - COPIED STRAIGHT, NOT VIA THE :TAG:
001020*    REPLACING FORM, SINCE THIS PROGRAM ONLY EVER NEEDS ONE INSTANCE
001030*    OF THE LAYOUT.
001040 FD  EXCEPTION-FILE                                               TRQ10750
001050     RECORDING MODE IS F.                                         TRQ10760
001060 COPY TRDEXC.                                                     TRQ10770
001070                                                                  TRQ10780
001080*    VARIABLE-LENGTH SO A REPORT LINE SHORTER THAN 132 BYTES DOES NOT
001090*    WASTE SPACE ON THE OUTPUT DATA SET - UNLIKE TRDEXP1'S FIXED-
001100*    LENGTH REPORT-FILE, THIS LISTING'S LINE LENGTH VARIES WITH THE
001110*    LENGTH OF EXC-EXCEPTION-REASON.
001120 FD  REPORT-FILE                                                  TRQ10790
001130     RECORDING MODE IS V.                                         TRQ10800
001140 01  RPT-LINE-FD                 PIC X(132).                      TRQ10810
001150                                                                  TRQ10820
001160****************************************************************  TRQ10830
001170 WORKING-STORAGE SECTION.                                         TRQ10840
001180****************************************************************  TRQ10850
001190*----------- FILE STATUS -----------------------------------     TRQ10860
001200*    THREE FILE STATUS FIELDS, ONE PER FILE, EACH WITH AN 88 FOR THE
001210*    NORMAL ("00") VALUE ONLY - 700-OPEN-FILES DROPS TO THE ERROR
001220*    ROUTINE ON ANYTHING ELSE, SO NO OTHER VALUE NEEDS ITS OWN 88.
001230 77  WS-SELFILE-STATUS           PIC XX      VALUE SPACES.        TRQ10870
001240     88  SELFILE-OK                          VALUE "00".          TRQ10871
001250 77  WS-EXCPFILE-STATUS          PIC XX      VALUE SPACES.        TRQ10880
001260     88  EXCPFILE-OK                         VALUE "00".          TRQ10890
001270 77  WS-RPTFILE-STATUS           PIC XX      VALUE SPACES.        TRQ10900
001280     88  RPTFILE-OK                          VALUE "00".          TRQ10901
001290*                                                                 TRQ10910
001300*----------- SWITCHES --------------------------------------     TRQ10920
001310*    WS-MATCHED-SW IS RESET FRESH BY 200-SELECT-RECORD FOR EVERY
001320*    RECORD READ - IT DOES NOT CARRY OVER FROM ONE RECORD TO THE NEXT.
001330 77  WS-EXCP-EOF                 PIC X       VALUE "N".            TRQ10930
001340 77  WS-MATCHED-SW               PIC X       VALUE "N".            TRQ10940
001350     88  RECORD-MATCHED                      VALUE "Y".            TRQ10950
001360*                                                                 TRQ10960
001370*----------- COUNTS (COMP PER SHOP STANDARD) -------------       TRQ10970
001380*    RUN TOTALS FOR THE FINAL SUMMARY LINE AT 800 - SAME PATTERN AS
001390*    TRDEXP1'S WS-TRADES-EXAMINED / WS-EXPIRED-COUNT PAIR.
001400 77  WS-RECORDS-READ             PIC 9(9)  COMP  VALUE 0.         TRQ10980
001410 77  WS-RECORDS-LISTED           PIC 9(9)  COMP  VALUE 0.         TRQ10990
001420*                                                                 TRQ11000
001430*----------- SELECTION CARD, READ ONCE AT START --------------   TRQ11010
001440*    THE ONE SELECTION CARD READ AT 705, BROKEN OUT FIELD BY FIELD SO
001450*    200-SELECT-RECORD CAN TEST EACH CRITERION INDEPENDENTLY.  A
001460*    SPACES OR ZERO VALUE ON ANY ONE FIELD MEANS THAT CRITERION IS NOT
001470*    APPLIED.
001480 01  WS-SELECTION-CARD.                                          TRQ11020
001490     05  WS-SEL-REQUEST-ID       PIC X(36)  VALUE SPACES.         TRQ11030
001500     05  WS-SEL-TRADE-ID         PIC X(20)  VALUE SPACES.         TRQ11040
001510     05  WS-SEL-DATE-FROM        PIC 9(08)  VALUE 0.              TRQ11050
001520     05  WS-SEL-DATE-TO          PIC 9(08)  VALUE 0.              TRQ11060
001530 01  WS-SELECTION-CARD-X REDEFINES WS-SELECTION-CARD              TRQ11070
001540                                 PIC X(72).                       TRQ11080
001550*                                                                 TRQ11090
001560*----------- PRINT-FORMATTED DATE VIEWS -----------------------  TRQ11100
001570*    PRINT-FORMATTED CCYY/MM/DD VIEWS OF THE TWO DATES THAT APPEAR ON
001580*    THE DETAIL LINE (WHEN THE EXCEPTION WAS LOGGED, AND THE
001590*    OFFENDING TRADE'S MATURITY DATE) - BUILT FRESH FOR EACH RECORD AT
001600*    300 BELOW.
001610 01  WS-EXC-DATE                 PIC 9(8)   VALUE 0.              TRQ11110
001620 01  WS-EXC-DATE-R REDEFINES WS-EXC-DATE.                         TRQ11120
001630     05  WS-EXC-CCYY             PIC 9(4).                        TRQ11130
001640     05  WS-EXC-MM               PIC 9(2).                        TRQ11400
001650     05  WS-EXC-DD               PIC 9(2).                        TRQ11500
001660 01  WS-MATURITY-DATE            PIC 9(8)   VALUE 0.              TRQ11600
001670 01  WS-MATURITY-DATE-R REDEFINES WS-MATURITY-DATE.               TRQ11700
001680     05  WS-MAT-CCYY             PIC 9(4).                        TRQ11800
001690     05  WS-MAT-MM               PIC 9(2).                        TRQ11900
001700     05  WS-MAT-DD               PIC 9(2).                        TRQ12000
001710*                                                                 TRQ12100
001720 01  WS-REPORT-LINE              PIC X(132) VALUE SPACES.         TRQ12200
001730*                                                                 TRQ12300
001740****************************************************************  TRQ12400
001750 PROCEDURE DIVISION.                                              TRQ12500
001760****************************************************************  TRQ12600
001770                                                                  TRQ12700
001780 000-MAIN.                                                        TRQ12800
001790*    STEP 1 - OPEN, READ THE SELECTION CARD, PRIME THE MAIN LOOP.
001800     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                    TRQ12900
001810     PERFORM 710-READ-EXCEPTION-FILE THRU 710-EXIT.               TRQ13000
001820*    STEP 2 - ONE PASS PER EXCEPTION RECORD ON FILE, TESTING EACH
001830*    AGAINST THE SELECTION CARD.
001840     PERFORM 100-PROCESS-EXCEPTION-FILE THRU 100-EXIT             TRQ13100
001850             UNTIL WS-EXCP-EOF = "Y".                             TRQ13200
001860*    STEP 3 - FINAL TOTALS LINE, THEN CLOSE.
001870     PERFORM 800-REPORT-FINAL-TOTAL THRU 800-EXIT.                TRQ13300
001880     PERFORM 790-CLOSE-FILES    THRU 790-EXIT.                    TRQ13400
001890     GOBACK.                                                      TRQ13500
001900                                                                  TRQ13600
001910 100-PROCESS-EXCEPTION-FILE.                                      TRQ13700
001920*    EVERY RECORD ON THE EXCEPTION FILE IS COUNTED AS "READ"; ONLY
001930*    THOSE THAT SURVIVE 200-SELECT-RECORD ARE COUNTED AS "LISTED" AND
001940*    WRITTEN TO THE REPORT.
001950     ADD +1 TO WS-RECORDS-READ.                                   TRQ13800
001960     PERFORM 200-SELECT-RECORD THRU 200-EXIT.                     TRQ13900
001970     IF RECORD-MATCHED                                           TRQ14000
001980         PERFORM 300-WRITE-REPORT-LINE THRU 300-EXIT              TRQ14100
001990         ADD +1 TO WS-RECORDS-LISTED                              TRQ14200
002000     END-IF.                                                      TRQ14300
002010     PERFORM 710-READ-EXCEPTION-FILE THRU 710-EXIT.               TRQ14400
002020 100-EXIT.                                                        TRQ14500
002030     EXIT.                                                        TRQ14600
002040                                                                  TRQ14700
002050 200-SELECT-RECORD.                                               TRQ14800
002060*    FOUR INDEPENDENT TESTS, EACH ABLE TO KNOCK WS-MATCHED-SW BACK TO
002070*    "N" - THE RECORD MUST SURVIVE ALL FOUR TO BE LISTED.  NONE OF THE
002080*    FOUR TESTS ARE MUTUALLY EXCLUSIVE, UNLIKE TRDVAL1'S SHORT-
002090*    CIRCUITING VALIDATION RULES.
002100*    A BLANK OR ZERO SELECTION FIELD MATCHES EVERY RECORD.        TRQ14900
002110     MOVE "Y" TO WS-MATCHED-SW.                                   TRQ15000
002120     IF WS-SEL-REQUEST-ID NOT = SPACES                            TRQ15100
002130         AND WS-SEL-REQUEST-ID NOT = EXC-REQUEST-ID               TRQ15200
002140         MOVE "N" TO WS-MATCHED-SW                                TRQ15300
002150     END-IF.                                                      TRQ15400
002160     IF WS-SEL-TRADE-ID NOT = SPACES                              TRQ15500
002170         AND WS-SEL-TRADE-ID NOT = EXC-TRADE-ID                   TRQ15600
002180         MOVE "N" TO WS-MATCHED-SW                                TRQ15700
002190     END-IF.                                                      TRQ15800
002200     IF WS-SEL-DATE-FROM NOT = 0                                  TRQ15900
002210         AND EXC-CREATED-AT-DATE < WS-SEL-DATE-FROM               TRQ16000
002220         MOVE "N" TO WS-MATCHED-SW                                TRQ16100
002230     END-IF.                                                      TRQ16200
002240     IF WS-SEL-DATE-TO NOT = 0                                    TRQ16300
002250         AND EXC-CREATED-AT-DATE > WS-SEL-DATE-TO                 TRQ16400
002260         MOVE "N" TO WS-MATCHED-SW                                TRQ16500
002270     END-IF.                                                      TRQ16600
002280 200-EXIT.                                                        TRQ16700
002290     EXIT.                                                        TRQ16800
002300                                                                  TRQ16900
002310 300-WRITE-REPORT-LINE.                                           TRQ17000
002320*    ONE FIXED-TEMPLATE DETAIL LINE PER MATCHED RECORD - EXCEPTION-ID,
002330*    TRADE-ID AND VERSION, BOTH DATES IN HUMAN-READABLE FORM, AND THE
002340*    FULL FREE-TEXT REASON FROM TRDVAL1.
002350     MOVE EXC-CREATED-AT-DATE TO WS-EXC-DATE.                     TRQ17100
002360     MOVE EXC-MATURITY-DATE   TO WS-MATURITY-DATE.                TRQ17200
002370     MOVE SPACES TO WS-REPORT-LINE.                               TRQ17300
002380     STRING EXC-EXCEPTION-ID   DELIMITED BY SIZE                  TRQ17400
002390            " " DELIMITED BY SIZE                                 TRQ17500
002400            EXC-TRADE-ID       DELIMITED BY SIZE                  TRQ17600
002410            " V" DELIMITED BY SIZE                                TRQ17700
002420            EXC-VERSION        DELIMITED BY SIZE                  TRQ17800
002430            " MATURITY " DELIMITED BY SIZE                        TRQ17900
002440            WS-MAT-CCYY DELIMITED BY SIZE "/" DELIMITED BY SIZE   TRQ18000
002450            WS-MAT-MM   DELIMITED BY SIZE "/" DELIMITED BY SIZE   TRQ18100
002460            WS-MAT-DD   DELIMITED BY SIZE                         TRQ18200
002470            " LOGGED " DELIMITED BY SIZE                          TRQ18300
002480            WS-EXC-CCYY DELIMITED BY SIZE "/" DELIMITED BY SIZE   TRQ18400
002490            WS-EXC-MM   DELIMITED BY SIZE "/" DELIMITED BY SIZE   TRQ18500
002500            WS-EXC-DD   DELIMITED BY SIZE                         TRQ18600
002510            " - " DELIMITED BY SIZE                               TRQ18700
002520            EXC-EXCEPTION-REASON DELIMITED BY SIZE                TRQ18800
002530            INTO WS-REPORT-LINE                                   TRQ18900
002540     END-STRING.                                                  TRQ19000
002550     MOVE WS-REPORT-LINE TO RPT-LINE-FD.                          TRQ19100
002560     WRITE RPT-LINE-FD.                                          TRQ19200
002570 300-EXIT.                                                        TRQ19300
002580     EXIT.                                                        TRQ19400
002590                                                                  TRQ19500
002600 700-OPEN-FILES.                                                  TRQ19600
002610*    ANY OPEN FAILURE DROPS STRAIGHT THROUGH TO THE ERROR         TRQ19610
002620*    ROUTINE BELOW - THIS BYPASSES THE NORMAL PERFORM-THRU        TRQ19620
002630*    RETURN AND ENDS THE RUN ON THE SPOT, PER SHOP STANDARD.      TRQ19630
002640     OPEN INPUT  SELECTION-FILE.                                  TRQ19700
002650     IF NOT SELFILE-OK                                            TRQ19710
002660         GO TO 900-ERROR-RTN                                      TRQ19720
002670     END-IF.                                                      TRQ19730
002680     OPEN INPUT  EXCEPTION-FILE.                                  TRQ19800
002690     IF NOT EXCPFILE-OK                                          TRQ19810
002700         GO TO 900-ERROR-RTN                                      TRQ19820
002710     END-IF.                                                      TRQ19830
002720     OPEN OUTPUT REPORT-FILE.                                     TRQ19900
002730     IF NOT RPTFILE-OK                                            TRQ19910
002740         GO TO 900-ERROR-RTN                                      TRQ19920
002750     END-IF.                                                      TRQ19930
002760     PERFORM 705-READ-SELECTION-CARD THRU 705-EXIT.               TRQ20600
002770 700-EXIT.                                                        TRQ20700
002780     EXIT.                                                        TRQ20800
002790                                                                  TRQ20900
002800 705-READ-SELECTION-CARD.                                         TRQ21000
002810*    THE DISPLAY BELOW ECHOES THE CARD TO SYSOUT SO OPERATIONS CAN
002820*    CONFIRM WHAT FILTER WAS ACTUALLY APPLIED WITHOUT HAVING TO GO
002830*    BACK TO THE JCL.
002840     READ SELECTION-FILE INTO SEL-LINE-FD                         TRQ21100
002850         AT END MOVE SPACES TO SEL-LINE-FD                        TRQ21200
002860     END-READ.                                                    TRQ21300
002870     MOVE SEL-REQUEST-ID  TO WS-SEL-REQUEST-ID.                   TRQ21400
002880     MOVE SEL-TRADE-ID    TO WS-SEL-TRADE-ID.                     TRQ21500
002890     MOVE SEL-DATE-FROM   TO WS-SEL-DATE-FROM.                    TRQ21600
002900     MOVE SEL-DATE-TO     TO WS-SEL-DATE-TO.                      TRQ21700
002910     DISPLAY "TRDXQRY SELECTION CARD: " WS-SELECTION-CARD-X.      TRQ21800
002920 705-EXIT.                                                        TRQ21900
002930     EXIT.                                                        TRQ22000
002940                                                                  TRQ22100
002950 710-READ-EXCEPTION-FILE.                                         TRQ22200
002960*    ONE PHYSICAL READ, FORWARD - THE EXCEPTION FILE IS APPEND-ONLY
002970*    SEQUENTIAL, SO EXCEPTION-ID ORDER ON DISK IS ALSO CREATION ORDER.
002980     READ EXCEPTION-FILE                                          TRQ22300
002990         AT END MOVE "Y" TO WS-EXCP-EOF                           TRQ22400
003000     END-READ.                                                    TRQ22500
003010 710-EXIT.                                                        TRQ22600
003020     EXIT.                                                        TRQ22700
003030                                                                  TRQ22800
003040 800-REPORT-FINAL-TOTAL.                                          TRQ22900
003050*    SAME ONE-LINE-SUMMARY PATTERN AS TRDEXP1'S 800 PARAGRAPH -
003060*    WRITTEN TO BOTH REPORT-FILE AND SYSOUT.
003070     MOVE SPACES TO WS-REPORT-LINE.                               TRQ23000
003080     STRING "TRDXQRY - RECORDS READ " DELIMITED BY SIZE          TRQ23100
003090            WS-RECORDS-READ    DELIMITED BY SIZE                  TRQ23200
003100            " RECORDS LISTED " DELIMITED BY SIZE                  TRQ23300
003110            WS-RECORDS-LISTED  DELIMITED BY SIZE                  TRQ23400
003120            INTO WS-REPORT-LINE                                   TRQ23500
003130     END-STRING.                                                  TRQ23600
003140     MOVE WS-REPORT-LINE TO RPT-LINE-FD.                          TRQ23700
003150     WRITE RPT-LINE-FD.                                          TRQ23800
003160     DISPLAY WS-REPORT-LINE.                                      TRQ23900
003170 800-EXIT.                                                        TRQ24000
003180     EXIT.                                                        TRQ24100
003190                                                                  TRQ24200
003200 790-CLOSE-FILES.                                                 TRQ24300
003210*    NORMAL END-OF-RUN CLOSE - 950-ABEND-EXIT BELOW HANDLES THE CLOSE
003220*    FOR THE ABNORMAL (OPEN-FAILURE) PATH SEPARATELY, SINCE THAT PATH
003230*    NEVER REACHES THIS PARAGRAPH.
003240     CLOSE SELECTION-FILE EXCEPTION-FILE REPORT-FILE.             TRQ24400
003250 790-EXIT.                                                        TRQ24500
003260     EXIT.                                                        TRQ24600
003270                                                                  TRQ24700
003280 900-ERROR-RTN.                                                   TRQ24800
003290*    REACHED ONLY BY GO TO FROM 700-OPEN-FILES ON A BAD FILE      TRQ24900
003300*    STATUS - NOT PART OF THE NORMAL PERFORM-THRU CHAIN.          TRQ25000
003310     DISPLAY "TRDXQRY - FILE OPEN ERROR - SEL "                   TRQ25100
003320             WS-SELFILE-STATUS  " EXC " WS-EXCPFILE-STATUS        TRQ25200
003330             " RPT " WS-RPTFILE-STATUS.                           TRQ25300
003340     MOVE 16 TO RETURN-CODE.                                      TRQ25400
003350     GO TO 950-ABEND-EXIT.                                        TRQ25500
003360                                                                  TRQ25600
003370 950-ABEND-EXIT.                                                  TRQ25700
003380*    CLOSES WHATEVER GOT OPENED BEFORE THE FAILURE AND ENDS       TRQ25800
003390*    THE RUN WITH RETURN-CODE ALREADY SET BY 900-ERROR-RTN.       TRQ25900
003400     CLOSE SELECTION-FILE EXCEPTION-FILE REPORT-FILE.             TRQ26000
003410     GOBACK.                                                      TRQ26100
