000100****************************************************************  TRDC0010
000200* LICENSED MATERIALS - PROPERTY OF IBM                            TRDC0020
000300* ALL RIGHTS RESERVED                                             TRDC0030
000400****************************************************************  TRDC0040
000500* MEMBER  :  TRDCTL                                               TRDC0050
000600*                                                                 TRDC0060
000700* ONE-RECORD CONTROL FILE CARRYING THE LAST EXCEPTION-ID USED     TRDC0070
000800* SO EXC-EXCEPTION-ID STAYS UNIQUE AND ASCENDING ACROSS RUNS OF   TRDC0090
000900* TRDVAL1.  READ FOR UPDATE AT 700-OPEN-FILES, REWRITTEN AT       TRDC0100
001000* 790-CLOSE-FILES.  PURE SEQUENCE-NUMBER HOUSEKEEPING, NOT A      TRDC0110
001100* VALIDATION RULE, IN THE SAME SPIRIT AS THE SHOP'S OTHER         TRDC0120
001150* CONTROL-RECORD FILES.                                           TRDC0125
001200*                                                                 TRDC0130
001250* THE RECORD HAS PICKED UP A FEW RUN-HISTORY FIELDS OVER THE      TRDC0135
001260* YEARS ON TOP OF THE ORIGINAL SEQUENCE COUNTER, SO OPERATIONS    TRDC0140
001270* CAN TELL FROM ONE DUMP OF THIS FILE WHEN TRDVAL1 LAST RAN, HOW  TRDC0145
001280* IT ENDED, AND FOR WHICH REQUEST-ID - WITHOUT HAVING TO PULL     TRDC0150
001290* THE JOB LOG.                                                    TRDC0155
001300*-----------------------------------------------------------     TRDC0140
001400* CHANGE LOG                                                      TRDC0150
001500*   YYMMDD  WHO  TICKET     DESCRIPTION                           TRDC0160
001600*   911004  RJT  CR-1187    ORIGINAL                              TRDC0170
001700*   000414  MFP  CR-2212    ADDED CTL-LAST-RUN-TIME AND           TRDC0175
001710*                           CTL-LAST-RUN-STATUS SO A DUMP OF      TRDC0176
001720*                           THIS FILE SHOWS WHETHER THE LAST      TRDC0177
001730*                           RUN OF TRDVAL1 ENDED CLEAN.           TRDC0178
001800*   030903  DWK  CR-2653    ADDED CTL-RUN-COUNT AND CTL-LAST-     TRDC0180
001810*                           REQUEST-ID FOR THE SAME REASON -      TRDC0181
001820*                           OPERATIONS KEPT ASKING HOW MANY       TRDC0182
001830*                           TIMES THIS JOB HAD RUN THIS MONTH.    TRDC0183
001900*-----------------------------------------------------------     TRDC0190
002000****************************************************************  TRDC0200
002100 01  CTL-RECORD.                                                  TRDC0210
002200*    FIXED KEY VALUE - THIS FILE ONLY EVER HOLDS ONE RECORD.      TRDC0215
002300     05  CTL-RECORD-TYPE             PIC X(02)   VALUE "01".      TRDC0220
002400*    NEXT EXCEPTION-ID TO ASSIGN IS THIS VALUE PLUS ONE - SEE     TRDC0225
002500*    TRDVAL1 725-NEXT-EXCEPTION-ID.                               TRDC0230
002600     05  CTL-LAST-EXCEPTION-ID       PIC 9(09).                   TRDC0240
002700*    WHEN TRDVAL1 LAST RAN, TO THE SECOND - CR-2212.              TRDC0245
002800     05  CTL-LAST-RUN-DATE           PIC 9(08).                   TRDC0250
002900     05  CTL-LAST-RUN-TIME           PIC 9(06).                   TRDC0260
003000*    "N" IF 790-CLOSE-FILES RAN NORMALLY, "A" IF OPERATIONS       TRDC0265
003100*    FORCED THE RECORD BACK TO "ABENDED" BY HAND AFTER A JCL      TRDC0270
003200*    FAILURE - NOTHING IN TRDVAL1 ITSELF EVER SETS "A".           TRDC0275
003300     05  CTL-LAST-RUN-STATUS         PIC X(01)   VALUE "N".       TRDC0280
003400         88  CTL-RUN-NORMAL              VALUE "N".               TRDC0285
003500         88  CTL-RUN-ABENDED             VALUE "A".               TRDC0290
003600*    RUNNING COUNT OF HOW MANY TIMES TRDVAL1 HAS OPENED THIS      TRDC0295
003700*    FILE - CR-2653.  NEVER RESET.                                TRDC0300
003800     05  CTL-RUN-COUNT               PIC 9(07)   VALUE 0.         TRDC0310
003900*    REQUEST-ID FROM THE PARM CARD OF THE MOST RECENT RUN -       TRDC0315
004000*    CR-2653 - SO OPERATIONS DOES NOT HAVE TO GREP THE JOB LOG.   TRDC0320
004100     05  CTL-LAST-REQUEST-ID         PIC X(36)   VALUE SPACES.    TRDC0330
004200*    EXPANSION BLOCK, RESERVED SINCE CR-2653.                     TRDC0335
004300     05  FILLER                      PIC X(20)   VALUE SPACES.    TRDC0340
