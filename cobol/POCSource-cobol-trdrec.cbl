000100****************************************************************  TRDR0010
000200* LICENSED MATERIALS - PROPERTY OF IBM                            TRDR0020
000300* ALL RIGHTS RESERVED                                             TRDR0030
000400****************************************************************  TRDR0040
000500* MEMBER  :  TRDREC                                               TRDR0050
000600*                                                                 TRDR0060
000700* ONE TRADE, AS CARRIED ON THE INCOMING FEED AND ON THE TRADE     TRDR0070
000800* PROJECTION FILE.  THE PROJECTION FILE KEY IS TRADE-ID +         TRDR0080
000900* VERSION SO THAT MULTIPLE VERSIONS OF ONE TRADE-ID CAN LIVE      TRDR0090
001000* SIDE BY SIDE ON THE SAME KSDS -- THE HIGHEST VERSION FOR A      TRDR0100
001100* GIVEN TRADE-ID ALWAYS SORTS LAST BECAUSE VERSION IS A FIXED     TRDR0110
001200* WIDTH NUMERIC FIELD PACKED INTO THE LOW ORDER PART OF THE KEY.  TRDR0120
001300*                                                                 TRDR0130
001400* THIS MEMBER IS COPIED WITH REPLACING SO THE SAME LAYOUT CAN     TRDR0140
001500* BE THE TRANSACTION STAGING AREA, THE PROJECTION FD RECORD AND   TRDR0150
001600* THE EXCEPTION STAGING AREA WITHOUT DUPLICATE DATA-NAMES.        TRDR0160
001700*                                                                 TRDR0170
001750* THE LAYOUT HAS GROWN OVER SEVERAL MAINTENANCE PASSES SINCE THE  TRDR0175
001760* ORIGINAL 1987 CARVE-OUT -- 88-LEVELS FOR THE EXPIRED FLAG IN    TRDR0176
001770* '96, AN AUDIT TRAIL BLOCK IN 2000, AND A RESERVED STATUS BYTE   TRDR0177
001780* AND EXPANSION FILLER ADDED IN '03 SO THE NEXT ROUND OF FIELD    TRDR0178
001790* ADDITIONS DOES NOT FORCE A COPYBOOK-WIDE RECOMPILE.             TRDR0179
001800*                                                                 TRDR0180
001900*-----------------------------------------------------------     TRDR0190
002000* CHANGE LOG                                                      TRDR0200
002100*   YYMMDD  WHO  TICKET     DESCRIPTION                           TRDR0210
002200*   870212  DWS  INITIAL    ORIGINAL TRADE RECORD LAYOUT FOR      TRDR0220
002300*   911004  RJT  CR-1187    CARVED OUT AS SHARED COPYBOOK FOR     TRDR0230
002400*                           TRADE CAPTURE/EXPIRY REWRITE         TRDR0240
002500*   960820  MFP  CR-2091    ADDED :TAG:-EXPIRED-FLAG 88-LEVELS    TRDR0250
002600*   990115  KLS  Y2K-0044   CCYYMMDD DATE FIELDS CONFIRMED        TRDR0260
002700*                           4-DIGIT CENTURY, NO WINDOWING NEEDED  TRDR0270
002800*   000414  MFP  CR-2210    ADDED LAST-UPDATED-DATE/BY AND        TRDR0280
002900*                           SOURCE-SYSTEM-ID SO AN AUDITOR CAN    TRDR0290
003000*                           TELL WHICH JOB LAST TOUCHED A ROW     TRDR0300
003100*                           WITHOUT DIGGING THROUGH SYSOUT.       TRDR0310
003200*   030903  DWK  CR-2651    ADDED CCY-CODE (RESERVED, DEFAULTED   TRDR0320
003300*                           TO "USD" AT CAPTURE TIME - NOT YET    TRDR0330
003400*                           VALIDATED AGAINST ANY RULE) AND THE   TRDR0340
003500*                           RECORD-STATUS BYTE PLUS A SECOND      TRDR0350
003600*                           EXPANSION FILLER BLOCK FOR WHATEVER   TRDR0360
003700*                           MULTI-CURRENCY SUPPORT EVENTUALLY     TRDR0370
003800*                           NEEDS.                                TRDR0380
003900*-----------------------------------------------------------     TRDR0390
004000****************************************************************  TRDR0400
004100 01  :TAG:-RECORD.                                                TRDR0410
004200*    PRIMARY KEY - TRADE-ID PLUS A ZERO-PADDED NUMERIC VERSION    TRDR0420
004300*    SO THE HIGHEST VERSION FOR A TRADE-ID ALWAYS COMES LAST ON   TRDR0430
004400*    AN ASCENDING KEYED READ.                                     TRDR0440
004500     05  :TAG:-KEY.                                               TRDR0450
004600         10  :TAG:-TRADE-ID          PIC X(20).                   TRDR0460
004700         10  :TAG:-VERSION           PIC 9(09).                   TRDR0470
004800*    COUNTERPARTY AND BOOK ARE CARRIED AS RAW ID STRINGS - THE    TRDR0480
004900*    COUNTERPARTY AND BOOK MASTER FILES ARE MAINTAINED BY OTHER   TRDR0490
005000*    JOBS OUTSIDE THIS SYSTEM, SO NO LOOKUP IS DONE HERE.         TRDR0500
005100     05  :TAG:-COUNTER-PARTY-ID      PIC X(20).                   TRDR0510
005200     05  :TAG:-BOOK-ID               PIC X(20).                   TRDR0520
005300*    CURRENCY CODE - CR-2651.  ALWAYS DEFAULTED TO "USD" AT       TRDR0530
005400*    CAPTURE TIME (SEE TRDVAL1 110-PARSE-TRANSACTION-LINE) AND    TRDR0540
005500*    NOT YET CHECKED BY ANY VALIDATION RULE - RESERVED FOR WHEN   TRDR0550
005600*    THE DESK STARTS BOOKING NON-USD TRADES THROUGH THIS FEED.    TRDR0560
005700     05  :TAG:-CCY-CODE              PIC X(03).                   TRDR0570
005800*    WHICH UPSTREAM FEED JOB ORIGINATED THIS ROW - CR-2210.       TRDR0580
005900*    CARRIED FOR AUDIT ONLY, NEVER TESTED BY A VALIDATION RULE.   TRDR0590
006000     05  :TAG:-SOURCE-SYSTEM-ID      PIC X(08).                   TRDR0600
006100*    BUSINESS DATES - STORED CCYYMMDD, NO Y2K WINDOWING NEEDED    TRDR0610
006200*    SINCE THE CENTURY IS ALWAYS CARRIED (SEE Y2K-0044 ABOVE).    TRDR0620
006300     05  :TAG:-MATURITY-DATE         PIC 9(08).                   TRDR0630
006400     05  :TAG:-CREATED-DATE          PIC 9(08).                   TRDR0640
006500*    "Y" ONCE TRDEXP1'S NIGHTLY SWEEP HAS FLAGGED THIS TRADE'S    TRDR0650
006600*    HIGHEST VERSION AS PAST ITS MATURITY DATE.                   TRDR0660
006700     05  :TAG:-EXPIRED-FLAG          PIC X(01).                   TRDR0670
006800         88  :TAG:-IS-EXPIRED            VALUE "Y".                TRDR0680
006900         88  :TAG:-IS-ACTIVE             VALUE "N".                TRDR0690
007000*    AUDIT TRAIL BLOCK - CR-2210.  STAMPED BY WHICHEVER BATCH     TRDR0700
007100*    PROGRAM LAST WROTE OR REWROTE THIS ROW (TRDVAL1 ON POST,     TRDR0710
007200*    TRDEXP1 ON EXPIRY) SO AN AUDITOR CAN TELL WITHOUT SYSOUT     TRDR0720
007300*    WHICH JOB TOUCHED THE ROW LAST AND WHEN.                     TRDR0730
007400     05  :TAG:-LAST-UPDATED-DATE     PIC 9(08).                   TRDR0740
007500     05  :TAG:-LAST-UPDATED-BY       PIC X(08).                   TRDR0750
007600*    RESERVED STATUS BYTE - CR-2651.  "N" IS THE ONLY VALUE ANY   TRDR0760
007700*    PROGRAM IN THIS SYSTEM SETS TODAY; "H" IS RESERVED FOR A     TRDR0770
007800*    FUTURE MANUAL-HOLD FUNCTION THAT HAS NOT BEEN BUILT.         TRDR0780
007900     05  :TAG:-RECORD-STATUS         PIC X(01).                   TRDR0790
008000         88  :TAG:-STATUS-NORMAL         VALUE "N".                TRDR0800
008100         88  :TAG:-STATUS-HELD           VALUE "H".                TRDR0810
008200*    FIRST EXPANSION BLOCK, RESERVED SINCE CR-2091.               TRDR0820
008300     05  FILLER                      PIC X(10)   VALUE SPACES.    TRDR0830
008400*    SECOND EXPANSION BLOCK, RESERVED SINCE CR-2651 FOR WHATEVER  TRDR0840
008500*    MULTI-CURRENCY OR MULTI-BOOK-LEG FIELDS COME NEXT.           TRDR0850
008600     05  FILLER                      PIC X(20)   VALUE SPACES.    TRDR0860
