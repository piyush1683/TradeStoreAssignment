000100****************************************************************  TRE10010
000110* LICENSED MATERIALS - PROPERTY OF IBM                            TRE10020
000120* ALL RIGHTS RESERVED                                             TRE10030
000130****************************************************************  TRE10040
000140* PROGRAM:  TRDEXP1                                               TRE10050
000150*                                                                 TRE10060
000160* NIGHTLY SWEEP OF THE TRADE PROJECTION FILE.  FOR EACH TRADE-ID  TRE10070
000170* ON FILE, LOOKS AT ITS HIGHEST-NUMBERED VERSION ONLY.  IF THAT   TRE10080
000180* VERSION'S MATURITY DATE HAS PASSED AND IT IS NOT ALREADY        TRE10090
000190* FLAGGED EXPIRED, THE EXPIRED-FLAG IS SET TO "Y" AND THE RECORD  TRE10100
000200* IS REWRITTEN IN PLACE.  A COUNT OF HOW MANY TRADES WERE         TRE10110
000210* EXPIRED THIS RUN IS DISPLAYED AND PRINTED.                      TRE10120
000220*                                                                 TRE10130
000230* SHAPED AS A CONTROL-BREAK SWEEP RATHER THAN A TRANSACTION       TRE10140
000240* UPDATE - THERE IS NO INPUT TRANSACTION FILE HERE, ONLY THE      TRE10150
000250* MASTER (THE TRADE PROJECTION FILE ITSELF).                      TRE10160
000260*                                                                 TRE10170
000270*-----------------------------------------------------------     TRE10180
000280* CHANGE LOG                                                      TRE10190
000290*   YYMMDD  WHO  TICKET     DESCRIPTION                     COL73 TRE10200
000300*   911015  RJT  CR-1188    ORIGINAL - NIGHTLY EXPIRY SWEEP       TRE10210
000310*                           COMPANION TO TRDVAL1.                 TRE10220
000320*                                                                 TRE10230
000330*   920117  RJT  CR-1204    CONTROL BREAK NOW KEYS OFF THE        TRE10240
000340*                           TRADE-ID PORTION OF PRJ-KEY SO ONLY   TRE10250
000350*                           THE HIGHEST VERSION PER TRADE-ID IS   TRE10260
000360*                           EVER TESTED FOR EXPIRY.               TRE10270
000370*   000414  MFP  CR-2210    NOW STAMPS PRJ-LAST-UPDATED-DATE/BY ON
000380*                           EVERY TRADE IT EXPIRES (SEE 200) SO AN
000390*                           AUDITOR CAN TELL TRDEXP1 TOUCHED THE ROW
000400*                           LAST, NOT JUST TRDVAL1 AT ORIGINAL CAPTURE.
000410*                           COMPANION CHANGE TO CR-2210 IN TRDVAL1/
000420*                           TRDREC.
000430*   990115  KLS  Y2K-0044   WS-TODAY-DATE NOW WINDOWED OFF A      TRE10280
000440*                           2-DIGIT ACCEPT FROM DATE - PIVOT 50.  TRE10290
000450*-----------------------------------------------------------     TRE10300
000460****************************************************************  TRE10310
000470 IDENTIFICATION DIVISION.                                         TRE10320
000480 PROGRAM-ID.     TRDEXP1.                                         TRE10330
000490 AUTHOR.         R J TATE.                                        TRE10340
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        TRE10350
000510 DATE-WRITTEN.   10/15/91.                                        TRE10360
000520 DATE-COMPILED.                                                   TRE10370
000530 SECURITY.       NON-CONFIDENTIAL.                                TRE10380
000540****************************************************************  TRE10390
000550 ENVIRONMENT DIVISION.                                            TRE10400
000560 CONFIGURATION SECTION.                                           TRE10410
000570 SOURCE-COMPUTER. IBM-390.                                        TRE10420
000580 OBJECT-COMPUTER. IBM-390.                                        TRE10430
000590 SPECIAL-NAMES.                                                   TRE10440
000600*    C01 IS THE PRINTER CHANNEL-1 SKIP-TO-TOP-OF-FORM CONDITION -
000610*    CARRIED PER SHOP STANDARD EVEN THOUGH THE EXPIRY REPORT BELOW IS
000620*    A PLAIN LINE-SEQUENTIAL FILE, NOT A CHANNEL-CONTROLLED PRINTER.
000630     C01 IS TOP-OF-FORM.                                          TRE10450
000640                                                                  TRE10460
000650 INPUT-OUTPUT SECTION.                                            TRE10470
000660 FILE-CONTROL.                                                    TRE10480
000670                                                                  TRE10490
000680*    I-O - THIS PROGRAM ONLY EVER REWRITES AN EXISTING RECORD (THE
000690*    EXPIRED-FLAG FLIP AT 200) - IT NEVER WRITES A NEW KEY.  ACCESS
000700*    MUST BE DYNAMIC BECAUSE THE SWEEP READS SEQUENTIALLY BUT THE
000710*    KSDS ITSELF IS KEYED.
000720     SELECT PROJECTION-FILE ASSIGN TO TRDPROJ                     TRE10500
000730            ORGANIZATION IS INDEXED                               TRE10510
000740            ACCESS MODE  IS DYNAMIC                               TRE10520
000750            RECORD KEY   IS PRJ-KEY                               TRE10530
000760            FILE STATUS  IS WS-PROJFILE-STATUS.                   TRE10540
000770                                                                  TRE10550
000780*    OUTPUT ONLY - ONE SUMMARY LINE PER RUN, WRITTEN AT 800 BELOW.
000790     SELECT REPORT-FILE     ASSIGN TO TRDEXRPT                    TRE10560
000800            ORGANIZATION IS LINE SEQUENTIAL                       TRE10570
000810            FILE STATUS  IS WS-RPTFILE-STATUS.                    TRE10580
000820                                                                  TRE10590
000830****************************************************************  TRE10600
000840 DATA DIVISION.                                                   TRE10610
000850 FILE SECTION.                                                    TRE10620
000860                                                                  TRE10630
000870*    SAME KSDS TRDVAL1 POSTS TO.  THIS FD RECORD AREA DOUBLES AS THE
000880*    TARGET OF THE REWRITE AT 200 - PRJ-RECORD IS LOADED FROM
000890*    HLD-RECORD IMMEDIATELY BEFORE THE REWRITE, NOT READ FRESH.
000900 FD  PROJECTION-FILE                                              TRE10640
000910     RECORDING MODE IS F.                                         TRE10650
000920 COPY TRDREC REPLACING ==:TAG:== BY ==PRJ==.                      TRE10660
000930                                                                  TRE10670
000940*    ONE-LINE-PER-RUN EXPIRY SUMMARY, PICKED UP BY OPERATIONS OFF THE
000950*    SYSOUT OR THE DD-CARDED DATA SET, WHICHEVER THE SHIFT PREFERS.
000960 FD  REPORT-FILE                                                  TRE10680
000970     RECORDING MODE IS V.                                         TRE10690
000980 01  RPT-LINE-FD                 PIC X(132).                      TRE10700
000990*    FIXED 132-BYTE PRINT-CLASS RECORD, THOUGH THIS FD IS ASSIGNED TO
001000*    A LINE-SEQUENTIAL DATA SET RATHER THAN AN ACTUAL SYSOUT CLASS.
001010                                                                  TRE10710
001020****************************************************************  TRE10720
001030 WORKING-STORAGE SECTION.                                         TRE10730
001040****************************************************************  TRE10740
001050*----------- FILE STATUS -----------------------------------     TRE10750
001060*    ONLY ONE FILE STATUS FIELD NEEDS AN 88 - THE REPORT FILE IS
001070*    OUTPUT-ONLY AND NEVER TESTED FOR ANYTHING BUT A FAILED OPEN.
001080 77  WS-PROJFILE-STATUS          PIC XX      VALUE SPACES.        TRE10760
001090     88  PROJFILE-OK                         VALUE "00".          TRE10770
001100 77  WS-RPTFILE-STATUS           PIC XX      VALUE SPACES.        TRE10780
001110*                                                                 TRE10790
001120*----------- SWITCHES --------------------------------------     TRE10800
001130 77  WS-PROJ-EOF                 PIC X       VALUE "N".            TRE10810
001140*    "Y" ONCE THE CONTROL-BREAK LOGIC AT 100 HAS LOADED AT LEAST ONE
001150*    RECORD INTO HLD-RECORD - GUARDS 000-MAIN'S FINAL PERFORM OF 200
001160*    AGAINST AN EMPTY PROJECTION FILE.
001170 77  WS-HELD-RECORD-PRESENT-SW   PIC X       VALUE "N".            TRE10820
001180     88  HELD-RECORD-PRESENT                 VALUE "Y".            TRE10830
001190*                                                                 TRE10840
001200*----------- COUNTS (COMP PER SHOP STANDARD) -------------       TRE10850
001210*    RUN TOTALS FOR THE SYSOUT DISPLAY AND THE REPORT-FILE SUMMARY
001220*    LINE AT 800 - NOT WRITTEN ANYWHERE ELSE ON DISK.
001230 77  WS-TRADES-EXAMINED          PIC 9(9)  COMP  VALUE 0.         TRE10860
001240 77  WS-EXPIRED-COUNT            PIC 9(9)  COMP  VALUE 0.         TRE10870
001250*                                                                 TRE10880
001260*----------- TODAY'S DATE, WINDOWED FROM A 2-DIGIT YEAR ---      TRE10890
001270*    TODAY'S DATE, WINDOWED THE SAME WAY AS TRDVAL1'S COPY OF THIS
001280*    LOGIC - KEPT AS A SEPARATE COPY RATHER THAN A SHARED COPYBOOK
001290*    SINCE NEITHER PROGRAM'S DATE-HANDLING HAS CHANGED SINCE 1999.
001300 01  WS-CURRENT-DATE-YYMMDD.                                      TRE10900
001310     05  WS-CURR-YY              PIC 99.                          TRE10910
001320     05  WS-CURR-MM              PIC 99.                          TRE10920
001330     05  WS-CURR-DD              PIC 99.                          TRE10930
001340 77  WS-CENTURY-PIVOT            PIC 99      VALUE 50.            TRE10940
001350 77  WS-CENTURY-PREFIX           PIC 99      VALUE 19.            TRE10950
001360 01  WS-TODAY-DATE                PIC 9(8)   VALUE 0.             TRE10960
001370 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.                     TRE10970
001380     05  WS-TODAY-CCYY           PIC 9(4).                        TRE10980
001390     05  WS-TODAY-MM             PIC 9(2).                        TRE10990
001400     05  WS-TODAY-DD             PIC 9(2).                        TRE11000
001410*                                                                 TRE11010
001420*----------- HELD RECORD - LATEST VERSION SEEN SO FAR FOR THE     TRE11020
001430*----------- TRADE-ID CURRENTLY IN CONTROL BREAK --------------   TRE11030
001440 COPY TRDREC REPLACING ==:TAG:== BY ==HLD==.                      TRE11040
001450*                                                                 TRE11050
001460*----------- MATURITY DATE OF THE TRADE JUST EXPIRED, FOR THE     TRE11055
001470*----------- SYSOUT AUDIT LINE IN 200-EXPIRE-TRADE-IF-DUE ------  TRE11056
001480 01  WS-HELD-MATURITY-DATE       PIC 9(8)   VALUE 0.              TRE11057
001490 01  WS-HELD-MATURITY-DATE-R REDEFINES WS-HELD-MATURITY-DATE.     TRE11058
001500     05  WS-HELD-MAT-CCYY        PIC 9(4).                        TRE11059
001510     05  WS-HELD-MAT-MM          PIC 9(2).                        TRE11060
001520     05  WS-HELD-MAT-DD          PIC 9(2).                        TRE11061
001530*                                                                 TRE11062
001540*----------- REPORT LINE AND ITS EDITED DATE VIEW --------------  TRE11060
001550*    BUILT UP BY THE STRING STATEMENT AT 800 BELOW, THEN MOVED WHOLE
001560*    INTO RPT-LINE-FD FOR THE WRITE.
001570 01  WS-REPORT-LINE              PIC X(132) VALUE SPACES.         TRE11070
001580 01  WS-REPORT-DATE              PIC 9(8)   VALUE 0.              TRE11080
001590 01  WS-REPORT-DATE-R REDEFINES WS-REPORT-DATE.                   TRE11090
001600     05  WS-REPORT-CCYY          PIC 9(4).                        TRE11100
001610     05  WS-REPORT-MM            PIC 9(2).                        TRE11110
001620     05  WS-REPORT-DD            PIC 9(2).                        TRE11120
001630*                                                                 TRE11130
001640****************************************************************  TRE11140
001650 PROCEDURE DIVISION.                                              TRE11150
001660****************************************************************  TRE11160
001670                                                                  TRE11170
001680 000-MAIN.                                                        TRE11180
001690*    STEP 1 - DERIVE TODAY'S DATE, THEN PRIME THE CONTROL-BREAK READ
001700*    (STEP 2) SO 100 BELOW ALWAYS HAS A RECORD IN HAND BEFORE IT TESTS
001710*    WS-PROJ-EOF.
001720     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.                     TRE11190
001730     PERFORM 705-DERIVE-TODAY-DATE THRU 705-EXIT.                 TRE11200
001740     DISPLAY "TRDEXP1 STARTED - RUN DATE " WS-TODAY-DATE.         TRE11210
001750     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                    TRE11220
001760     PERFORM 710-READ-PROJECTION-FILE THRU 710-EXIT.              TRE11230
001770*    STEP 2 - WALK THE ENTIRE PROJECTION FILE ONCE, FRONT TO BACK.
001780     PERFORM 100-PROCESS-PROJECTION-FILE THRU 100-EXIT             TRE11240
001790             UNTIL WS-PROJ-EOF = "Y".                             TRE11250
001800*    STEP 3 - THE LAST TRADE-ID'S HIGHEST VERSION NEVER TRIGGERS THE
001810*    IN-LOOP CONTROL BREAK AT 100 (THERE IS NO NEXT TRADE-ID TO CHANGE
001820*    TO), SO IT HAS TO BE TESTED HERE, ONE LAST TIME, AFTER THE LOOP
001830*    ENDS.
001840     IF HELD-RECORD-PRESENT                                      TRE11260
001850         PERFORM 200-EXPIRE-TRADE-IF-DUE THRU 200-EXIT            TRE11270
001860     END-IF.                                                      TRE11280
001870*    STEP 4 - WRITE THE ONE-LINE SUMMARY, THEN CLOSE UP.
001880     PERFORM 800-REPORT-EXPIRY-TOTAL THRU 800-EXIT.               TRE11290
001890     PERFORM 790-CLOSE-FILES    THRU 790-EXIT.                    TRE11300
001900     DISPLAY "TRDEXP1 ENDED   - EXAMINED " WS-TRADES-EXAMINED     TRE11310
001910             " EXPIRED " WS-EXPIRED-COUNT.                        TRE11320
001920     GOBACK.                                                      TRE11330
001930                                                                  TRE11340
001940 100-PROCESS-PROJECTION-FILE.                                     TRE11350
001950*    ON A CHANGE OF TRADE-ID, THE PREVIOUS TRADE-ID'S HELD        TRE11360
001960*    RECORD IS ITS HIGHEST VERSION (THE KEY IS ASCENDING BY       TRE11370
001970*    TRADE-ID + VERSION) SO IT IS THE ONE TESTED FOR EXPIRY.      TRE11380
001980     IF HELD-RECORD-PRESENT                                      TRE11400
001990         AND PRJ-TRADE-ID NOT = HLD-TRADE-ID                      TRE11410
002000         PERFORM 200-EXPIRE-TRADE-IF-DUE THRU 200-EXIT            TRE11420
002010     END-IF.                                                      TRE11430
002020*    HOLD THE CURRENT RECORD REGARDLESS OF WHETHER A BREAK JUST FIRED -
002030*    IT MAY BE THE FIRST RECORD OF A NEW TRADE-ID, OR THE FIRST RECORD
002040*    OF THE ENTIRE FILE.
002050     MOVE PRJ-RECORD TO HLD-RECORD.                               TRE11440
002060     MOVE "Y" TO WS-HELD-RECORD-PRESENT-SW.                       TRE11450
002070     PERFORM 710-READ-PROJECTION-FILE THRU 710-EXIT.              TRE11460
002080 100-EXIT.                                                        TRE11470
002090     EXIT.                                                        TRE11480
002100                                                                  TRE11490
002110 200-EXPIRE-TRADE-IF-DUE.                                         TRE11500
002120*    ONLY EVER CALLED FOR HLD-RECORD, THE HIGHEST VERSION SEEN FOR A
002130*    TRADE-ID SO FAR - EARLIER (LOWER) VERSIONS ARE NEVER TESTED FOR
002140*    EXPIRY, SINCE ONCE A NEWER VERSION EXISTS THE OLD ONE NO LONGER
002150*    REPRESENTS THE TRADE'S CURRENT STATE.
002160     ADD +1 TO WS-TRADES-EXAMINED.                                TRE11510
002170*    SAME PREDICATE AS TRDVAL1'S RULE 2/3 (MATURITY-DATE < TODAY) -
002180*    HLD-IS-ACTIVE GUARDS AGAINST RE-FLAGGING A ROW THAT WAS ALREADY
002190*    EXPIRED ON A PRIOR RUN, WHICH WOULD OTHERWISE RE-STAMP THE AUDIT
002200*    FIELDS BELOW EVERY NIGHT FOR NO REASON.
002210     IF HLD-MATURITY-DATE < WS-TODAY-DATE                         TRE11520
002220         AND HLD-IS-ACTIVE                                       TRE11530
002230         MOVE HLD-MATURITY-DATE TO WS-HELD-MATURITY-DATE          TRE11535
002240         MOVE HLD-RECORD TO PRJ-RECORD                            TRE11540
002250         MOVE "Y" TO PRJ-EXPIRED-FLAG                             TRE11550
002260*    CR-2210 - STAMP THE AUDIT-TRAIL BLOCK SO THE ROW SHOWS TRDEXP1,
002270*    NOT THE ORIGINAL TRDVAL1 CAPTURE, AS THE LAST PROGRAM TO TOUCH
002280*    IT.  MIRRORS THE STAMP TRDVAL1 MAKES AT ITS OWN 240 ON A NORMAL
002290*    POST.
002300    MOVE WS-TODAY-DATE TO PRJ-LAST-UPDATED-DATE.
002310    MOVE "TRDEXP1 "   TO PRJ-LAST-UPDATED-BY.
002320         REWRITE PRJ-RECORD                                       TRE11560
002330             INVALID KEY                                          TRE11570
002340                 DISPLAY "TRDEXP1 - REWRITE FAILED FOR "         TRE11580
002350                         HLD-TRADE-ID                             TRE11590
002360             NOT INVALID KEY                                      TRE11595
002370                 DISPLAY "TRDEXP1 - EXPIRED " HLD-TRADE-ID        TRE11596
002380                         " MATURED " WS-HELD-MAT-CCYY "/"          TRE11597
002390                         WS-HELD-MAT-MM "/" WS-HELD-MAT-DD         TRE11598
002400         END-REWRITE                                              TRE11600
002410         ADD +1 TO WS-EXPIRED-COUNT                               TRE11610
002420     END-IF.                                                      TRE11620
002430 200-EXIT.                                                        TRE11630
002440     EXIT.                                                        TRE11640
002450                                                                  TRE11650
002460 700-OPEN-FILES.                                                  TRE11660
002470*    A FAILED OPEN OF PROJECTION-FILE FORCES AN EARLY RETURN CODE 16
002480*    AND SETS WS-PROJ-EOF SO 000-MAIN'S SWEEP LOOP NEVER STARTS.
002490     OPEN I-O    PROJECTION-FILE.                                 TRE11670
002500     OPEN OUTPUT REPORT-FILE.                                     TRE11680
002510     IF NOT PROJFILE-OK                                          TRE11690
002520         DISPLAY "TRDEXP1 - ERROR OPENING PROJECTION-FILE, "     TRE11700
002530                 "STATUS " WS-PROJFILE-STATUS                     TRE11710
002540         MOVE 16 TO RETURN-CODE                                   TRE11720
002550         MOVE "Y" TO WS-PROJ-EOF                                  TRE11730
002560     END-IF.                                                      TRE11740
002570 700-EXIT.                                                        TRE11750
002580     EXIT.                                                        TRE11760
002590                                                                  TRE11770
002600 705-DERIVE-TODAY-DATE.                                           TRE11780
002610*    Y2K WINDOWING - ACCEPT FROM DATE ONLY GIVES A 2-DIGIT YEAR.  TRE11790
002620     IF WS-CURR-YY < WS-CENTURY-PIVOT                             TRE11800
002630         MOVE 20 TO WS-CENTURY-PREFIX                             TRE11810
002640     ELSE                                                         TRE11820
002650         MOVE 19 TO WS-CENTURY-PREFIX                             TRE11830
002660     END-IF.                                                      TRE11840
002670     COMPUTE WS-TODAY-CCYY = WS-CENTURY-PREFIX * 100 + WS-CURR-YY. TRE11850
002680     MOVE WS-CURR-MM TO WS-TODAY-MM.                              TRE11860
002690     MOVE WS-CURR-DD TO WS-TODAY-DD.                              TRE11870
002700 705-EXIT.                                                        TRE11880
002710     EXIT.                                                        TRE11890
002720                                                                  TRE11900
002730 710-READ-PROJECTION-FILE.                                        TRE11910
002740*    ONE PHYSICAL READ, FORWARD, NO KEY - THIS IS A STRAIGHT SEQUENTIAL
002750*    SWEEP OF THE WHOLE FILE IN PHYSICAL KEY ORDER (TRADE-ID + VERSION
002760*    ASCENDING), WHICH IS EXACTLY THE ORDER 100 NEEDS TO DETECT A
002770*    TRADE-ID CHANGE.
002780     READ PROJECTION-FILE NEXT RECORD                             TRE11920
002790         AT END MOVE "Y" TO WS-PROJ-EOF                           TRE11930
002800     END-READ.                                                    TRE11940
002810 710-EXIT.                                                        TRE11950
002820     EXIT.                                                        TRE11960
002830                                                                  TRE11970
002840 800-REPORT-EXPIRY-TOTAL.                                         TRE11980
002850*    ONE FIXED-FORMAT SUMMARY LINE, WRITTEN BOTH TO REPORT-FILE AND TO
002860*    SYSOUT VIA DISPLAY - NO PAGE HEADERS OR CHANNEL CONTROLS SINCE
002870*    THIS IS A ONE-LINE REPORT, NOT A MULTI-PAGE LISTING.
002880*    RE-EDIT TODAY'S DATE INTO ITS OWN CCYY/MM/DD VIEW SO THE STRING
002890*    BELOW CAN PICK OFF THE THREE PIECES WITHOUT REPEATING THE
002900*    REDEFINES DECLARED FOR WS-TODAY-DATE ITSELF.
002910     MOVE WS-TODAY-DATE TO WS-REPORT-DATE.                        TRE11990
002920     MOVE SPACES TO WS-REPORT-LINE.                               TRE12000
002930*    ONE FIXED TEMPLATE, BUILT ONCE PER RUN - NO NEED FOR A REPEATING
002940*    DETAIL LINE SINCE THIS PROGRAM ONLY EVER PRODUCES ONE SUMMARY.
002950     STRING "TRDEXP1 EXPIRY SWEEP FOR " DELIMITED BY SIZE         TRE12010
002960            WS-REPORT-CCYY DELIMITED BY SIZE                      TRE12020
002970            "/" DELIMITED BY SIZE                                 TRE12030
002980            WS-REPORT-MM   DELIMITED BY SIZE                      TRE12040
002990            "/" DELIMITED BY SIZE                                 TRE12050
003000            WS-REPORT-DD   DELIMITED BY SIZE                      TRE12060
003010            " - TRADES EXAMINED " DELIMITED BY SIZE                TRE12070
003020            WS-TRADES-EXAMINED DELIMITED BY SIZE                  TRE12080
003030            " - EXPIRED-COUNT " DELIMITED BY SIZE                 TRE12090
003040            WS-EXPIRED-COUNT DELIMITED BY SIZE                    TRE12100
003050            INTO WS-REPORT-LINE                                   TRE12110
003060     END-STRING.                                                  TRE12120
003070     MOVE WS-REPORT-LINE TO RPT-LINE-FD.                          TRE12130
003080     WRITE RPT-LINE-FD.                                          TRE12140
003090     DISPLAY WS-REPORT-LINE.                                      TRE12150
003100 800-EXIT.                                                        TRE12160
003110     EXIT.                                                        TRE12170
003120                                                                  TRE12180
003130 790-CLOSE-FILES.                                                 TRE12190
003140*    NEITHER FILE CARRIES ANY RUN-HISTORY TO SAVE ON CLOSE - UNLIKE
003150*    TRDVAL1'S CONTROL FILE, THIS PROGRAM HAS NO CTL-STYLE RECORD OF
003160*    ITS OWN.
003170     CLOSE PROJECTION-FILE REPORT-FILE.                           TRE12200
003180 790-EXIT.                                                        TRE12210
003190     EXIT.                                                        TRE12220
